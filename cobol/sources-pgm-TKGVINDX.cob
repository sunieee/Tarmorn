000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TKGVINDX.
000300 AUTHOR. RAJA KANNAN.
000400 INSTALLATION. TKG BATCH UNIT.
000500 DATE-WRITTEN. 24 JAN 1995.
000600 DATE-COMPILED.
000700 SECURITY. THIS PROGRAM IS THE PROPERTY OF THIS INSTALLATION.
000800           UNAUTHORISED COPYING OF THIS PROGRAM IS PROHIBITED.
000900*=================================================================
001000*
001100*PROGRAM DESCRIPTION: ADD A TRIPLE TO A LOADED TRIPLESET, WITH
001200*                     DEDUP-ON-ADD AND FIVE-WAY INDEXING.
001300*
001400* THIS PROGRAM CHECKS/ADDS/COUNTS AGAINST A TRIPLESET BASED ON
001500* THE OPTION PROVIDED.
001600*
001700* OPTION ACTION......................... INPUT.................
001800* 1      CHECK ONLY (ISTRUE TEST)         HEAD/RELATION/TAIL
001900* 2      ADD TRIPLE (DEDUP, THEN INDEX)    HEAD/RELATION/TAIL
002000* 3      GET ENTITY COUNT (HEADS+TAILS)    (NONE)
002100*
002200*=================================================================
002300*
002400* HISTORY OF MODIFICATION:                                       *
002500*=================================================================
002600*
002700*MOD.# INIT DATE DESCRIPTION                                    *
002800*------ ------ ---------- --------------------------------------*
002900*TKG013 - RKTAN - 24/01/1995 - TRIPLE BATCH PROJECT             *
003000*                - INITIAL VERSION, CUT DOWN FROM TRFVGLAC      *
003100*                  (GL ACCOUNT/PAYMENT-MODE LOOKUP BECOMES      *
003200*                  TRIPLE ADD/INDEX - NO FILE I-O NEEDED).      *
003300*TKG026 - VENL29 - 26/02/1999 - Y2K REMEDIATION SWEEP - NO DATE *
003400*                  FIELDS, REVIEWED ONLY.                      *
003500*TKG052 - MPNEO  - 20/09/2017 - REQUEST TKG-REQ-401 - BUMP THE  *
003600*                  RELHEAD/RELTAIL "FIND-OR-CREATE" SCANS TO    *
003700*                  STOP ON FIRST BLANK SLOT INSTEAD OF WALKING  *
003800*                  THE WHOLE TABLE EVERY CALL.                  *
003900*=================================================================
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800 01  FILLER                  PIC X(24) VALUE
004900        "** PROGRAM TKGVINDX **".
005000
005100* ------------------ PROGRAM WORKING STORAGE ------------------*
005200 01  WK-C-WORK-AREA.
005300     05  WK-C-VINDX           PIC X(06) VALUE SPACES.
005400     05  FILLER               PIC X(02).
005500
005600* ALTERNATE VIEW - DIAGNOSTIC ONLY, SHOWS THE FIRST CHARACTER OF
005700* THE WORK AREA WHEN DISPLAYED ALONGSIDE THE SCAN SUBSCRIPTS.
005800 01  WK-C-WORK-AREA-R REDEFINES WK-C-WORK-AREA.
005900     05  WK-C-VINDX-1ST       PIC X(01).
006000     05  FILLER               PIC X(07).
006100
006200 01  WK-N-SCAN-IX.
006300     05  WK-N-REL-IX          PIC 9(05) COMP VALUE ZERO.
006400     05  WK-N-HEAD-IX         PIC 9(05) COMP VALUE ZERO.
006500     05  WK-N-TAIL-IX         PIC 9(05) COMP VALUE ZERO.
006600     05  WK-N-RH-IX           PIC 9(05) COMP VALUE ZERO.
006700     05  WK-N-RT-IX           PIC 9(05) COMP VALUE ZERO.
006800
006900* ALTERNATE PACKED VIEW - DIAGNOSTIC DISPLAY OF THE FIVE SCAN
007000* SUBSCRIPTS TOGETHER.
007100 01  WK-N-SCAN-IX-R REDEFINES WK-N-SCAN-IX.
007200     05  FILLER               PIC X(25).
007300
007400 01  WK-C-FOUND-SWITCHES.
007500     05  WK-C-REL-FOUND-SW    PIC X(01) VALUE "N".
007600         88  WK-C-REL-FOUND       VALUE "Y".
007700     05  WK-C-HEAD-FOUND-SW   PIC X(01) VALUE "N".
007800         88  WK-C-HEAD-FOUND      VALUE "Y".
007900     05  WK-C-TAIL-FOUND-SW   PIC X(01) VALUE "N".
008000         88  WK-C-TAIL-FOUND      VALUE "Y".
008100     05  WK-C-RH-FOUND-SW     PIC X(01) VALUE "N".
008200         88  WK-C-RH-FOUND        VALUE "Y".
008300     05  WK-C-RT-FOUND-SW     PIC X(01) VALUE "N".
008400         88  WK-C-RT-FOUND        VALUE "Y".
008500     05  FILLER               PIC X(03).
008600
008700* ALTERNATE VIEW - ALL FIVE SWITCHES AS ONE 5-BYTE STRING, USED
008800* ONLY TO RESET THEM TOGETHER IN ONE MOVE.
008900 01  WK-C-FOUND-SWITCHES-R REDEFINES WK-C-FOUND-SWITCHES.
009000     05  WK-C-FOUND-SW-STRING PIC X(05).
009100     05  FILLER               PIC X(03).
009200
009300********************
009400 LINKAGE SECTION.
009500********************
009600        COPY TKGIDXW REPLACING :X: BY IDX.
009700        COPY TKGINDX.
009800        COPY TKGTRUE.
009900
010000*******************************************************
010100 PROCEDURE DIVISION USING WK-IDX-TRIPLESET
010200                           WK-C-VINDX-RECORD.
010300*******************************************************
010400 MAIN-MODULE.
010500     PERFORM B000-MAIN-PROCESSING
010600        THRU B999-MAIN-PROCESSING-EX.
010700     GOBACK.
010800
010900*----------------------------------------------------------------*
011000 B000-MAIN-PROCESSING.
011100*----------------------------------------------------------------*
011200     MOVE SPACES                TO  WK-C-VINDX-OUTPUT.
011300
011400     EVALUATE WK-N-VINDX-OPTION
011500        WHEN 1
011600           PERFORM C100-CHECK-ONLY
011700              THRU C199-CHECK-ONLY-EX
011800        WHEN 2
011900           PERFORM C200-ADD-TRIPLE
012000              THRU C299-ADD-TRIPLE-EX
012100        WHEN 3
012200           PERFORM C300-GET-ENTITY-COUNT
012300              THRU C399-GET-ENTITY-COUNT-EX
012400     END-EVALUATE.
012500 B999-MAIN-PROCESSING-EX.
012600 EXIT.
012700
012800*----------------------------------------------------------------*
012900 C100-CHECK-ONLY.
013000*----------------------------------------------------------------*
013100     MOVE WK-C-VINDX-HEAD        TO  WK-C-TRUE-HEAD.
013200     MOVE WK-C-VINDX-RELATION    TO  WK-C-TRUE-RELATION.
013300     MOVE WK-C-VINDX-TAIL        TO  WK-C-TRUE-TAIL.
013400     MOVE "N"                    TO  WK-C-TRUE-FOUND-SW.
013500     CALL "TKGVTRUE" USING WK-IDX-TRIPLESET WK-C-TRUE-RECORD.
013600     MOVE WK-C-TRUE-FOUND-SW     TO  WK-C-VINDX-DUP-SW.
013700 C199-CHECK-ONLY-EX.
013800 EXIT.
013900
014000*----------------------------------------------------------------*
014100 C200-ADD-TRIPLE.
014200*----------------------------------------------------------------*
014300     PERFORM C100-CHECK-ONLY
014400        THRU C199-CHECK-ONLY-EX.
014500
014600     IF  WK-C-VINDX-WAS-DUP
014700         GO TO C299-ADD-TRIPLE-EX
014800 END-IF.
014900
015000     IF  WK-IDX-TRIPLE-CNT < 5000
015100         ADD 1 TO WK-IDX-TRIPLE-CNT
015200         MOVE WK-C-VINDX-HEAD
015300             TO WK-IDX-T-HEAD (WK-IDX-TRIPLE-CNT)
015400         MOVE WK-C-VINDX-RELATION
015500             TO WK-IDX-T-RELATION (WK-IDX-TRIPLE-CNT)
015600         MOVE WK-C-VINDX-TAIL
015700             TO WK-IDX-T-TAIL (WK-IDX-TRIPLE-CNT)
015800 END-IF.
015900
016000     PERFORM D100-INDEX-BY-RELATION
016100        THRU D199-INDEX-BY-RELATION-EX.
016200     PERFORM D200-INDEX-BY-HEAD
016300        THRU D299-INDEX-BY-HEAD-EX.
016400     PERFORM D300-INDEX-BY-TAIL
016500        THRU D399-INDEX-BY-TAIL-EX.
016600     PERFORM D400-INDEX-BY-RELHEAD
016700        THRU D499-INDEX-BY-RELHEAD-EX.
016800     PERFORM D500-INDEX-BY-RELTAIL
016900        THRU D599-INDEX-BY-RELTAIL-EX.
017000
017100     MOVE "Y"                    TO  WK-C-VINDX-ADDED-SW.
017200 C299-ADD-TRIPLE-EX.
017300 EXIT.
017400
017500*----------------------------------------------------------------*
017600 C300-GET-ENTITY-COUNT.
017700*----------------------------------------------------------------*
017800*      getNumOfEntities - THE SUM OF THE DISTINCT-HEAD COUNT AND
017900*      THE DISTINCT-TAIL COUNT.  NOT DEDUPLICATED ACROSS THE TWO
018000*      INDEXES BY DESIGN - AN ENTITY SEEN AS BOTH HEAD AND TAIL
018100*      COUNTS TWICE.
018200*----------------------------------------------------------------*
018300     COMPUTE WK-N-VINDX-ENTITY-CNT =
018400             WK-IDX-HEAD-CNT + WK-IDX-TAIL-CNT.
018500 C399-GET-ENTITY-COUNT-EX.
018600 EXIT.
018700
018800*----------------------------------------------------------------*
018900 D100-INDEX-BY-RELATION.
019000*----------------------------------------------------------------*
019100     MOVE "N"                    TO  WK-C-REL-FOUND-SW.
019200     PERFORM D110-SCAN-RELATION
019300        THRU D119-SCAN-RELATION-EX
019400        VARYING WK-N-REL-IX FROM 1 BY 1
019500           UNTIL WK-N-REL-IX > WK-IDX-REL-CNT
019600              OR WK-C-REL-FOUND.
019700
019800     IF  WK-C-REL-FOUND
019900         ADD 1 TO WK-IDX-R-OCCURS (WK-N-REL-IX)
020000     ELSE
020100         IF  WK-IDX-REL-CNT < 200
020200             ADD 1 TO WK-IDX-REL-CNT
020300             MOVE WK-C-VINDX-RELATION
020400                 TO WK-IDX-R-RELATION (WK-IDX-REL-CNT)
020500             MOVE 1 TO WK-IDX-R-OCCURS (WK-IDX-REL-CNT)
020600             MOVE "N" TO WK-IDX-R-FREQ-SW (WK-IDX-REL-CNT)
020700         END-IF
020800 END-IF.
020900 D199-INDEX-BY-RELATION-EX.
021000 EXIT.
021100
021200 D110-SCAN-RELATION.
021300     IF  WK-IDX-R-RELATION (WK-N-REL-IX) = WK-C-VINDX-RELATION
021400         MOVE "Y" TO WK-C-REL-FOUND-SW.
021500 D119-SCAN-RELATION-EX.
021600 EXIT.
021700
021800*----------------------------------------------------------------*
021900 D200-INDEX-BY-HEAD.
022000*----------------------------------------------------------------*
022100     MOVE "N"                    TO  WK-C-HEAD-FOUND-SW.
022200     PERFORM D210-SCAN-HEAD
022300        THRU D219-SCAN-HEAD-EX
022400        VARYING WK-N-HEAD-IX FROM 1 BY 1
022500           UNTIL WK-N-HEAD-IX > WK-IDX-HEAD-CNT
022600              OR WK-C-HEAD-FOUND.
022700
022800     IF  NOT WK-C-HEAD-FOUND
022900         IF  WK-IDX-HEAD-CNT < 2000
023000             ADD 1 TO WK-IDX-HEAD-CNT
023100             MOVE WK-C-VINDX-HEAD
023200                 TO WK-IDX-H-HEAD (WK-IDX-HEAD-CNT)
023300         END-IF
023400 END-IF.
023500 D299-INDEX-BY-HEAD-EX.
023600 EXIT.
023700
023800 D210-SCAN-HEAD.
023900     IF  WK-IDX-H-HEAD (WK-N-HEAD-IX) = WK-C-VINDX-HEAD
024000         MOVE "Y" TO WK-C-HEAD-FOUND-SW.
024100 D219-SCAN-HEAD-EX.
024200 EXIT.
024300
024400*----------------------------------------------------------------*
024500 D300-INDEX-BY-TAIL.
024600*----------------------------------------------------------------*
024700     MOVE "N"                    TO  WK-C-TAIL-FOUND-SW.
024800     PERFORM D310-SCAN-TAIL
024900        THRU D319-SCAN-TAIL-EX
025000        VARYING WK-N-TAIL-IX FROM 1 BY 1
025100           UNTIL WK-N-TAIL-IX > WK-IDX-TAIL-CNT
025200              OR WK-C-TAIL-FOUND.
025300
025400     IF  NOT WK-C-TAIL-FOUND
025500         IF  WK-IDX-TAIL-CNT < 2000
025600             ADD 1 TO WK-IDX-TAIL-CNT
025700             MOVE WK-C-VINDX-TAIL
025800                 TO WK-IDX-TL-TAIL (WK-IDX-TAIL-CNT)
025900         END-IF
026000 END-IF.
026100 D399-INDEX-BY-TAIL-EX.
026200 EXIT.
026300
026400 D310-SCAN-TAIL.
026500     IF  WK-IDX-TL-TAIL (WK-N-TAIL-IX) = WK-C-VINDX-TAIL
026600         MOVE "Y" TO WK-C-TAIL-FOUND-SW.
026700 D319-SCAN-TAIL-EX.
026800 EXIT.
026900
027000*----------------------------------------------------------------*
027100 D400-INDEX-BY-RELHEAD.
027200*----------------------------------------------------------------*
027300*      COUNT OF DISTINCT TAILS REACHABLE FROM (RELATION,HEAD).
027400*      THE DEDUP-ON-ADD CHECK ALREADY GUARANTEED THIS EXACT
027500*      TAIL IS NEW FOR THIS PAIR, SO THE COUNT SIMPLY GOES UP.
027600*----------------------------------------------------------------*
027700     MOVE "N"                    TO  WK-C-RH-FOUND-SW.
027800     PERFORM D410-SCAN-RELHEAD                                    TKG052  
027900        THRU D419-SCAN-RELHEAD-EX                                 TKG052  
028000        VARYING WK-N-RH-IX FROM 1 BY 1                            TKG052  
028100           UNTIL WK-N-RH-IX > WK-IDX-RELHEAD-CNT                  TKG052  
028200              OR WK-C-RH-FOUND.                                   TKG052  
028300
028400     IF  WK-C-RH-FOUND
028500         ADD 1 TO WK-IDX-RH-TAILCNT (WK-N-RH-IX)
028600     ELSE
028700         IF  WK-IDX-RELHEAD-CNT < 3000
028800             ADD 1 TO WK-IDX-RELHEAD-CNT
028900             MOVE WK-C-VINDX-RELATION
029000                 TO WK-IDX-RH-RELATION (WK-IDX-RELHEAD-CNT)
029100             MOVE WK-C-VINDX-HEAD
029200                 TO WK-IDX-RH-HEAD (WK-IDX-RELHEAD-CNT)
029300             MOVE 1 TO WK-IDX-RH-TAILCNT (WK-IDX-RELHEAD-CNT)
029400         END-IF
029500 END-IF.
029600 D499-INDEX-BY-RELHEAD-EX.
029700 EXIT.
029800
029900 D410-SCAN-RELHEAD.
030000     IF  WK-IDX-RH-RELATION (WK-N-RH-IX) = WK-C-VINDX-RELATION
030100         AND WK-IDX-RH-HEAD (WK-N-RH-IX) = WK-C-VINDX-HEAD
030200         MOVE "Y" TO WK-C-RH-FOUND-SW.
030300 D419-SCAN-RELHEAD-EX.
030400 EXIT.
030500
030600*----------------------------------------------------------------*
030700 D500-INDEX-BY-RELTAIL.
030800*----------------------------------------------------------------*
030900*      COUNT OF DISTINCT HEADS REACHABLE VIA (RELATION,TAIL) -
031000*      THE TABLE TKGVTRUE SEARCHES.  LOOKUP PATH HERE IS
031100*      TAIL-THEN-RELATION, SAME AS TKGVTRUE'S CONTRACT.
031200*----------------------------------------------------------------*
031300     MOVE "N"                    TO  WK-C-RT-FOUND-SW.
031400     PERFORM D510-SCAN-RELTAIL                                    TKG052  
031500        THRU D519-SCAN-RELTAIL-EX                                 TKG052  
031600        VARYING WK-N-RT-IX FROM 1 BY 1                            TKG052  
031700           UNTIL WK-N-RT-IX > WK-IDX-RELTAIL-CNT                  TKG052  
031800              OR WK-C-RT-FOUND.                                   TKG052  
031900
032000     IF  NOT WK-C-RT-FOUND
032100         IF  WK-IDX-RELTAIL-CNT < 3000
032200             ADD 1 TO WK-IDX-RELTAIL-CNT
032300             MOVE WK-C-VINDX-RELATION
032400                 TO WK-IDX-RT-RELATION (WK-IDX-RELTAIL-CNT)
032500             MOVE WK-C-VINDX-TAIL
032600                 TO WK-IDX-RT-TAIL (WK-IDX-RELTAIL-CNT)
032700             MOVE ZERO
032800                 TO WK-IDX-RT-HEADCNT (WK-IDX-RELTAIL-CNT)
032900             MOVE WK-IDX-RELTAIL-CNT TO WK-N-RT-IX
033000         END-IF
033100 END-IF.
033200
033300     IF  WK-IDX-RT-HEADCNT (WK-N-RT-IX) < 50
033400         ADD 1 TO WK-IDX-RT-HEADCNT (WK-N-RT-IX)
033500         MOVE WK-C-VINDX-HEAD
033600             TO WK-IDX-RT-HEAD (WK-N-RT-IX,
033700                WK-IDX-RT-HEADCNT (WK-N-RT-IX))
033800 END-IF.
033900 D599-INDEX-BY-RELTAIL-EX.
034000 EXIT.
034100
034200 D510-SCAN-RELTAIL.
034300     IF  WK-IDX-RT-TAIL (WK-N-RT-IX) = WK-C-VINDX-TAIL
034400         AND WK-IDX-RT-RELATION (WK-N-RT-IX) = WK-C-VINDX-RELATION
034500         MOVE "Y" TO WK-C-RT-FOUND-SW.
034600 D519-SCAN-RELTAIL-EX.
034700 EXIT.
034800
034900******************************************************************
035000*************** END OF PROGRAM SOURCE - TKGVINDX ***************
035100******************************************************************
