000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TKGLOAD.
000300 AUTHOR. RAJA KANNAN.
000400 INSTALLATION. TKG BATCH UNIT.
000500 DATE-WRITTEN. 11 SEP 1995.
000600 DATE-COMPILED.
000700 SECURITY. THIS PROGRAM IS THE PROPERTY OF THIS INSTALLATION.
000800           UNAUTHORISED COPYING OF THIS PROGRAM IS PROHIBITED.
000900*----------------------------------------------------------------*
001000*DESCRIPTION : THIS PROGRAM IS THE LOAD-AND-INDEX SUBROUTINE FOR
001100*              A TRIPLE FILE.  EVERY LINE OF THE INPUT FILE IS
001200*              READ, TOKENIZED BY TKGVPARS, VALIDATED BY
001300*              TKGVTRPL, REFLEXIVELY REWRITTEN BY TKGVRFLX (WHEN
001400*              CONFIGURED) AND ADDED TO THE RUNNING TRIPLESET
001500*              VIA TKGVINDX.  REJECTED LINES ARE WRITTEN TO THE
001600*              REJECT LOG WITH THEIR REASON TEXT AND COUNTED
001700*              SEPARATELY FROM ACCEPTED TRIPLES.
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:                                      *
002000*----------------------------------------------------------------*
002100* MOD.#  INIT   DATE        DESCRIPTION                         *
002200* ------ ------ ----------  ----------------------------------- *
002300* TKG016 RKTAN  11/09/1995 - TRIPLE BATCH PROJECT
002400*                           - INITIAL VERSION, CUT DOWN FROM
002500*                             TRFVTD2 (COUNTRY/BANK RISK
002600*                             SUBROUTINE BECOMES THE TRIPLE
002700*                             LOAD-AND-INDEX DRIVER).
002800* TKG029 VENL29 25/02/1999 - Y2K REMEDIATION SWEEP - NO DATE
002900*                           FIELDS, REVIEWED ONLY.
003000* TKG044 MPNEO  19/09/2013 - REQUEST TKG-REQ-340 - ADD THE
003100*                           1,000,000-LINE PROGRESS CHECKPOINT
003200*                           DISPLAY (GB4312 HAD NO WAY TO TELL
003300*                           IF THE JOB WAS STILL ALIVE).
003400* TKG053 MPNEO  04/02/2018 - REQUEST TKG-REQ-401 - PASS THE
003500*                           REFLEXIVE-MODE SWITCH AND SENTINEL
003600*                           TOKEN IN VIA WK-C-LOAD-RECORD
003700*                           INSTEAD OF A HARD-CODED "N".
003800* TKG059 MPNEO  11/05/2022 - REQUEST TKG-REQ-452 - THE JOB LOG
003900*                           HAD NO FINAL TALLY OF WHAT WAS
004000*                           LOADED.  ADDED Z900-SUMMARY-DISPLAY.
004050* TKG060 DSOUZA  14/09/2023 - REQUEST TKG-REQ-452 - THE FINAL
004060*                           TALLY NEVER SHOWED THE COMBINED
004070*                           ENTITY COUNT.  Z900 NOW CALLS
004080*                           TKGVINDX OPTION 3 (ALREADY CARRIES
004090*                           THE getNumOfEntities FORMULA) AND
004095*                           DISPLAYS WK-N-LOAD-ENTITY-CNT.
004100*----------------------------------------------------------------*
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004800        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004900        UPSI-0 IS UPSI-SWITCH-0
005000        ON STATUS IS WK-C-UPSI-PROGRESS-ON
005100        OFF STATUS IS WK-C-UPSI-PROGRESS-OFF.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT TKGTRIN ASSIGN TO TKGTRIN
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WK-C-FILE-STATUS.
005800
005900     SELECT TKGREJLG ASSIGN TO TKGREJLG
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS WK-C-FILE-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500***************
006600 FD  TKGTRIN
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS WK-C-TKGTRIN.
006900 01  WK-C-TKGTRIN                    PIC X(125).
007000
007100 FD  TKGREJLG
007200     LABEL RECORDS ARE OMITTED
007300     DATA RECORD IS WK-C-TKGREJLG.
007400 01  WK-C-TKGREJLG                   PIC X(125).
007500
007600 WORKING-STORAGE SECTION.
007700***********************
007800 01  WK-C-COMMON.
007900         COPY TKGCMWS.
008000
008100 01  FILLER               PIC X(24) VALUE
008200        "** PROGRAM TKGLOAD **".
008300
008400* ---------------- PROGRAM WORKING STORAGE -----------------*
008500 01  WK-C-WORK-AREA.
008600     05  WK-C-EOF-SW          PIC X(01) VALUE "N".
008700         88  WK-C-EOF-REACHED     VALUE "Y".
008800     05  WK-C-FIRST-TIME       PIC X(01) VALUE "Y".
008900     05  FILLER                PIC X(02).
009000
009100* BYTE-AT-A-TIME VIEW, SAME HABIT AS TKGTRIN-BYTE-TAB - KEPT
009200* HANDY FOR DUMPING THE SWITCH BYTES UNDER A TRACE.
009300 01  WK-C-WORK-AREA-R REDEFINES WK-C-WORK-AREA.
009400     05  WK-C-WORK-BYTE        PIC X(01) OCCURS 4 TIMES.
009500
009600 01  WK-N-WORK-AREA.
009700     05  WK-N-LINE-CTR         PIC 9(09) COMP-3 VALUE ZERO.
009800     05  WK-N-CHECKPOINT       PIC 9(09) COMP-3 VALUE 1000000.
009900
010000* ALTERNATE PACKED VIEW OF THE LINE COUNTER - USED ONLY BY THE
010100* PROGRESS-CHECKPOINT MODULUS TEST BELOW.
010200 01  WK-N-WORK-AREA-R REDEFINES WK-N-WORK-AREA.
010300     05  FILLER                PIC X(05).
010400     05  WK-N-CHECKPOINT-D     PIC 9(09) COMP-3.
010500
010600 01  WK-N-CHECKPOINT-Q         PIC 9(09) COMP-3 VALUE ZERO.
010650
010660* getNumOfEntities - NOT DEDUPLICATED ACROSS HEAD AND TAIL, PER
010665* REQUEST TKG-REQ-452 - AN ENTITY SEEN AS BOTH A HEAD AND A TAIL
010670* SOMEWHERE IN THE SET IS COUNTED TWICE.
010680 01  WK-N-LOAD-ENTITY-CNT      PIC 9(06) COMP-3 VALUE ZERO.
010700
010800 01  WK-C-UPSI-AREA.
010900     05  WK-C-UPSI-PROGRESS-ON    PIC X(01).
011000     05  WK-C-UPSI-PROGRESS-OFF   PIC X(01).
011100
011200 01  WK-C-UPSI-AREA-R REDEFINES WK-C-UPSI-AREA.
011300     05  FILLER                PIC X(02).
011400
011500 01  WK-C-LITERALS.
011600     05  C-PGM                 PIC X(08) VALUE "TKGLOAD".
011700
011800* REJECT-LINE WORK COPY - BUILT HERE, THEN MOVED OUT TO THE FD
011900* RECORD BY D800-LOG-REJECT BELOW.
012000        COPY TKGTRIN.
012100
012200* SINGLE-TRIPLE WORK RECORD PASSED TO TKGVPARS/TKGVTRPL/TKGVRFLX
012300* ONE LINE AT A TIME - NOT PART OF THIS PROGRAM'S OWN CALL
012400* INTERFACE, SO IT LIVES HERE RATHER THAN IN LINKAGE.
012500        COPY TKGVTRI.
012600
012700* SINGLE-TRIPLE INDEX-CALL WORK RECORD PASSED TO TKGVINDX.
012800        COPY TKGINDX.
012900
013000****************
013100 LINKAGE SECTION.
013200****************
013300        COPY TKGIDXW REPLACING :X: BY IDX.
013400        COPY TKGLDW.
013500
013600*******************************************************
013700 PROCEDURE DIVISION USING WK-IDX-TRIPLESET
013800                           WK-C-LOAD-RECORD.
013900*******************************************************
014000 MAIN-MODULE.
014100     PERFORM A000-OPEN-FILES
014200        THRU A099-OPEN-FILES-EX.
014300     PERFORM B000-LOAD-LOOP
014400        THRU B999-LOAD-LOOP-EX
014500           UNTIL WK-C-EOF-REACHED.
014600     PERFORM C000-CLOSE-FILES
014700        THRU C099-CLOSE-FILES-EX.
014800     PERFORM Z900-SUMMARY-DISPLAY                                 TKG059  
014900        THRU Z999-SUMMARY-DISPLAY-EX.                             TKG059  
015000     MOVE WK-N-LINE-CTR         TO  WK-C-LOAD-LINES-READ.         TKG059  
015100     GOBACK.
015200
015300*----------------------------------------------------------------*
015400 A000-OPEN-FILES.
015500*----------------------------------------------------------------*
015600     OPEN INPUT  TKGTRIN.
015700     IF NOT WK-C-SUCCESSFUL
015800         DISPLAY "TKGLOAD - OPEN FILE ERROR - TKGTRIN"
015900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016000         MOVE "Y" TO WK-C-ABEND-SW
016100         GO TO A099-OPEN-FILES-EX
016200 END-IF.
016300     OPEN OUTPUT TKGREJLG.
016400     IF NOT WK-C-SUCCESSFUL
016500         DISPLAY "TKGLOAD - OPEN FILE ERROR - TKGREJLG"
016600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016700         MOVE "Y" TO WK-C-ABEND-SW
016800 END-IF.
016900 A099-OPEN-FILES-EX.
017000 EXIT.
017100
017200*----------------------------------------------------------------*
017300 B000-LOAD-LOOP.
017400*----------------------------------------------------------------*
017500     PERFORM D100-FETCH-NEXT-LINE
017600        THRU D199-FETCH-NEXT-LINE-EX.
017700     IF  WK-C-EOF-REACHED
017800         GO TO B999-LOAD-LOOP-EX
017900 END-IF.
018000
018100     ADD 1 TO WK-N-LINE-CTR.
018200     PERFORM D200-PROCESS-ONE-LINE
018300        THRU D299-PROCESS-ONE-LINE-EX.
018400     PERFORM D900-CHECKPOINT-DISPLAY
018500        THRU D999-CHECKPOINT-DISPLAY-EX.
018600 B999-LOAD-LOOP-EX.
018700 EXIT.
018800
018900*----------------------------------------------------------------*
019000 C000-CLOSE-FILES.
019100*----------------------------------------------------------------*
019200     CLOSE TKGTRIN
019300           TKGREJLG.
019400 C099-CLOSE-FILES-EX.
019500 EXIT.
019600
019700*----------------------------------------------------------------*
019800 D100-FETCH-NEXT-LINE.
019900*----------------------------------------------------------------*
020000     READ TKGTRIN INTO WK-V-TRPL-RAWLINE
020100         AT END
020200             MOVE "Y"        TO  WK-C-EOF-SW
020300             GO TO D199-FETCH-NEXT-LINE-EX
020400 END-READ.
020500 D199-FETCH-NEXT-LINE-EX.
020600 EXIT.
020700
020800*----------------------------------------------------------------*
020900 D200-PROCESS-ONE-LINE.
021000*----------------------------------------------------------------*
021100     MOVE WK-C-LOAD-RFLX-SW      TO  WK-V-TRPL-RFLX-SW.
021200     MOVE WK-C-LOAD-RFLX-TOKEN   TO  WK-V-TRPL-RFLX-TOKEN.
021300
021400     CALL "TKGVPARS" USING WK-V-TRPL.
021500     IF  NOT WK-V-TRPL-IS-VALID
021600         PERFORM D800-LOG-REJECT
021700            THRU D899-LOG-REJECT-EX
021800         GO TO D299-PROCESS-ONE-LINE-EX
021900 END-IF.
022000
022100     CALL "TKGVTRPL" USING WK-V-TRPL.
022200     IF  NOT WK-V-TRPL-IS-VALID
022300         PERFORM D800-LOG-REJECT
022400            THRU D899-LOG-REJECT-EX
022500         GO TO D299-PROCESS-ONE-LINE-EX
022600 END-IF.
022700
022800     CALL "TKGVRFLX" USING WK-V-TRPL.
022900     PERFORM D300-ADD-PRIMARY-TRIPLE
023000        THRU D399-ADD-PRIMARY-TRIPLE-EX.
023100
023200     IF  WK-V-TRPL-NEEDS-MIRROR
023300         PERFORM D400-ADD-MIRROR-TRIPLE
023400            THRU D499-ADD-MIRROR-TRIPLE-EX
023500 END-IF.
023600 D299-PROCESS-ONE-LINE-EX.
023700 EXIT.
023800
023900*----------------------------------------------------------------*
024000 D300-ADD-PRIMARY-TRIPLE.
024100*----------------------------------------------------------------*
024200     MOVE 2                      TO  WK-N-VINDX-OPTION.
024300     MOVE WK-V-TRPL-HEAD         TO  WK-C-VINDX-HEAD.
024400     MOVE WK-V-TRPL-RELATION     TO  WK-C-VINDX-RELATION.
024500     MOVE WK-V-TRPL-TAIL         TO  WK-C-VINDX-TAIL.
024600     CALL "TKGVINDX" USING WK-IDX-TRIPLESET
024700                           WK-C-VINDX-RECORD.
024800 D399-ADD-PRIMARY-TRIPLE-EX.
024900 EXIT.
025000
025100*----------------------------------------------------------------*
025200 D400-ADD-MIRROR-TRIPLE.
025300*----------------------------------------------------------------*
025400*      THE SENTINEL-BEARING TRIPLE BUILT BY TKGVRFLX LEFT THE
025500*      ORIGINAL HEAD IN WK-C-ORIG-HEAD OF THAT SUBROUTINE - NOT
025600*      VISIBLE HERE - SO THE MIRROR IS (TAIL, RELATION, HEAD)
025700*      OF THE RECORD AS IT STANDS NOW, WHICH IS ALREADY
025800*      (SENTINEL, RELATION, ORIGINAL-HEAD) AFTER THE REWRITE.
025900*----------------------------------------------------------------*
026000     MOVE 2                      TO  WK-N-VINDX-OPTION.
026100     MOVE WK-V-TRPL-TAIL         TO  WK-C-VINDX-HEAD.
026200     MOVE WK-V-TRPL-RELATION     TO  WK-C-VINDX-RELATION.
026300     MOVE WK-V-TRPL-HEAD         TO  WK-C-VINDX-TAIL.
026400     CALL "TKGVINDX" USING WK-IDX-TRIPLESET
026500                           WK-C-VINDX-RECORD.
026600 D499-ADD-MIRROR-TRIPLE-EX.
026700 EXIT.
026800
026900*----------------------------------------------------------------*
027000 D800-LOG-REJECT.
027100*----------------------------------------------------------------*
027200     ADD 1 TO WK-IDX-REJECT-CNT.
027300     MOVE SPACES                  TO  TKGTRIN-ERROR-LINE.
027400     MOVE WK-V-TRPL-RAWLINE(1:80) TO  TKGTRIN-ERR-RAWLINE.
027500     MOVE WK-V-TRPL-REASON        TO  TKGTRIN-ERR-REASON.
027600     MOVE TKGTRIN-ERROR-LINE      TO  WK-C-TKGREJLG.
027700     WRITE WK-C-TKGREJLG.
027800 D899-LOG-REJECT-EX.
027900 EXIT.
028000
028100*----------------------------------------------------------------*
028200 D900-CHECKPOINT-DISPLAY.
028300*----------------------------------------------------------------*
028400     IF  WK-C-UPSI-PROGRESS-ON
028500         DIVIDE WK-N-LINE-CTR BY WK-N-CHECKPOINT
028600             GIVING WK-N-CHECKPOINT-Q
028700             REMAINDER WK-N-CHECKPOINT-D
028800         IF  WK-N-CHECKPOINT-D = ZERO
028900             DISPLAY "TKGLOAD - " WK-N-LINE-CTR
029000                     " LINES READ SO FAR"
029100         END-IF
029200 END-IF.
029300 D999-CHECKPOINT-DISPLAY-EX.
029400 EXIT.
029500
029600*----------------------------------------------------------------*
029700* FINAL TRAILER - TRIPLES ACCEPTED, DISTINCT RELATIONS AND THE
029800* TWO DISTINCT-ENTITY COUNTS TKGLOAD'S INDEXING ALREADY KEPT.
029900*----------------------------------------------------------------*
030000 Z900-SUMMARY-DISPLAY.                                            TKG059  
030100*----------------------------------------------------------------*TKG059  
030200     DISPLAY "TKGLOAD - LINES READ       - " WK-N-LINE-CTR.       TKG059  
030300     DISPLAY "TKGLOAD - TRIPLES ACCEPTED  - " WK-IDX-TRIPLE-CNT.  TKG059  
030400     DISPLAY "TKGLOAD - LINES REJECTED    - " WK-IDX-REJECT-CNT.  TKG059  
030500     DISPLAY "TKGLOAD - DISTINCT RELATIONS - " WK-IDX-REL-CNT.    TKG059  
030600     DISPLAY "TKGLOAD - DISTINCT HEADS    - " WK-IDX-HEAD-CNT.    TKG059  
030700     DISPLAY "TKGLOAD - DISTINCT TAILS    - " WK-IDX-TAIL-CNT.    TKG059
030710     MOVE 3                      TO  WK-N-VINDX-OPTION.           TKG060
030720     CALL "TKGVINDX" USING WK-IDX-TRIPLESET                       TKG060
030730                           WK-C-VINDX-RECORD.                     TKG060
030740     MOVE WK-N-VINDX-ENTITY-CNT  TO  WK-N-LOAD-ENTITY-CNT.        TKG060
030750     DISPLAY "TKGLOAD - ENTITY COUNT (NOT DEDUPED) - "            TKG060
030760             WK-N-LOAD-ENTITY-CNT.                                TKG060
030800 Z999-SUMMARY-DISPLAY-EX.                                         TKG059
030900 EXIT.                                                            TKG059  
031000
031100******************************************************************
031200*************** END OF PROGRAM SOURCE - TKGLOAD ****************
031300******************************************************************
