000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TKGVTRPL.
000500 AUTHOR.         RAJA KANNAN.
000600 INSTALLATION.   TKG BATCH UNIT.
000700 DATE-WRITTEN.   10 JUL 1993.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THIS
001000                 INSTALLATION.  UNAUTHORISED COPYING OF
001100                 THIS PROGRAM IS PROHIBITED.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE ONE
001400*               HEAD/RELATION/TAIL TRIPLE ALREADY TOKENIZED BY
001500*               TKGVPARS.  A TRIPLE IS INVALID IF THE HEAD OR
001600*               THE TAIL CONSTANT IS SHORTER THAN TWO
001700*               CHARACTERS.  ALSO ANSWERS WHETHER TWO TRIPLES
001800*               ARE EQUAL (EXACT HEAD+RELATION+TAIL MATCH) AND
001900*               STAMPS THE FIXED CONFIDENCE VALUE OF A
002000*               GROUND-TRUTH TRIPLE.
002100*
002200 EJECT
002300**********************
002400 ENVIRONMENT DIVISION.
002500**********************
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER.  IBM-AS400.
002800 OBJECT-COMPUTER.  IBM-AS400.
002900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003000                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
003100
003200*================================================================
003300* HISTORY OF AMENDMENT :
003400*================================================================
003500* TKG004 - RKTAN   - 10/07/1993 - TRIPLE BATCH PROJECT
003600*                                 - INITIAL VERSION, CUT DOWN
003700*                                   FROM TRFVBAC (BANK ACCOUNT
003800*                                   LOOKUP BECOMES CONSTANT-
003900*                                   LENGTH CHECK - NO FILE I-O
004000*                                   NEEDED FOR THIS UNIT).
004100* TKG022 - VENL29  - 04/02/1999 - Y2K REMEDIATION SWEEP - NO
004200*                                 DATE FIELDS, REVIEWED ONLY.
004300* TKG031 - MPNEO   - 12/11/2024 - ADD WK-N-TRPL-CONFIDENCE
004400*                                 OUTPUT PER REQUEST TKG-REQ-251
004500*                                 (RAW TRIPLES ALWAYS 1.0000).
004600*---------------------------------------------------------------*
004700 EJECT
004800***************
004900 DATA DIVISION.
005000***************
005100 WORKING-STORAGE SECTION.
005200*************************
005300 01  FILLER                          PIC X(24)        VALUE
005400     "** PROGRAM TKGVTRPL **".
005500
005600* ------------------ PROGRAM WORKING STORAGE -------------------*
005700 01  WK-N-LENGTHS.
005800     05  WK-N-HEAD-LEN             PIC 9(02) COMP VALUE ZERO.
005900     05  WK-N-TAIL-LEN             PIC 9(02) COMP VALUE ZERO.
006000     05  FILLER                    PIC X(04).
006100
006200* ALTERNATE (PACKED) VIEW OF THE TWO LENGTH COUNTERS - USED ONLY
006300* WHEN DISPLAYING THEM TOGETHER ON A DIAGNOSTIC LINE.
006400 01  WK-N-LENGTHS-R REDEFINES WK-N-LENGTHS.
006500     05  WK-N-LENGTHS-PAIR         PIC X(08).
006600
006700 01  WK-C-SCAN-IX                 PIC 9(02) COMP VALUE ZERO.
006800 01  WK-C-SCAN-IX-R REDEFINES WK-C-SCAN-IX.
006900     05  FILLER                    PIC X(02).
007000
007100* TRAILING-SPACE SCAN WORK AREA - WALKED RIGHT TO LEFT TO FIND
007200* THE LENGTH OF A LEFT-JUSTIFIED, SPACE-PADDED PIC X(40) FIELD.
007300 01  WK-C-SCAN-FIELD               PIC X(40).
007400 01  WK-C-SCAN-BYTES REDEFINES WK-C-SCAN-FIELD.
007500     05  WK-C-SCAN-BYTE            PIC X(01) OCCURS 40 TIMES.
007600
007700*****************
007800 LINKAGE SECTION.
007900*****************
008000 COPY TKGVTRI.
008100 EJECT
008200********************************************
008300 PROCEDURE DIVISION USING WK-V-TRPL.
008400********************************************
008500 MAIN-MODULE.
008600     PERFORM A000-PROCESS-CALLED-ROUTINE
008700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008800     GOBACK.
008900
009000*---------------------------------------------------------------*
009100 A000-PROCESS-CALLED-ROUTINE.
009200*---------------------------------------------------------------*
009300     MOVE    SPACES                  TO    WK-V-TRPL-OUTPUT.
009400     MOVE    "Y"                     TO    WK-V-TRPL-VALID-SW.
009500
009600     MOVE    WK-V-TRPL-HEAD          TO    WK-C-SCAN-FIELD.
009700     PERFORM B100-LENGTH-OF-FIELD
009800        THRU B199-LENGTH-OF-FIELD-EX.
009900     MOVE    WK-C-SCAN-IX            TO    WK-N-HEAD-LEN.
010000
010100     MOVE    WK-V-TRPL-TAIL          TO    WK-C-SCAN-FIELD.
010200     PERFORM B100-LENGTH-OF-FIELD
010300        THRU B199-LENGTH-OF-FIELD-EX.
010400     MOVE    WK-C-SCAN-IX            TO    WK-N-TAIL-LEN.
010500
010600     IF      WK-N-HEAD-LEN < 2  OR  WK-N-TAIL-LEN < 2
010700             MOVE "N"                TO    WK-V-TRPL-VALID-SW
010800             MOVE "CONSTANT SHORTER THAN 2 CHARACTERS"
010900                                      TO    WK-V-TRPL-REASON
011000             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011100
011200* A GROUND-TRUTH TRIPLE - AS OPPOSED TO A PREDICTED/CANDIDATE
011300* TRIPLE ELSEWHERE IN THE TOOLKIT - ALWAYS CARRIES CONFIDENCE
011400* 1.0000.  THIS ROUTINE ONLY SEES GROUND-TRUTH TRIPLES.
011500     MOVE    1.0000                  TO    WK-N-TRPL-CONFIDENCE.  TKG031  
011600
011700 A099-PROCESS-CALLED-ROUTINE-EX.
011800     EXIT.
011900
012000*---------------------------------------------------------------*
012100 B100-LENGTH-OF-FIELD.
012200*---------------------------------------------------------------*
012300*      WALKS WK-C-SCAN-FIELD RIGHT TO LEFT LOOKING FOR THE
012400*      RIGHTMOST NON-SPACE BYTE.  LENGTH LANDS IN WK-C-SCAN-IX.
012500*---------------------------------------------------------------*
012600     MOVE    40                      TO    WK-C-SCAN-IX.
012700     PERFORM B110-BACK-UP-ONE
012800        THRU B119-BACK-UP-ONE-EX
012900        UNTIL WK-C-SCAN-IX = 0
013000           OR WK-C-SCAN-BYTE (WK-C-SCAN-IX) NOT = SPACE.
013100 B199-LENGTH-OF-FIELD-EX.
013200     EXIT.
013300
013400*---------------------------------------------------------------*
013500 B110-BACK-UP-ONE.
013600*---------------------------------------------------------------*
013700     IF      WK-C-SCAN-BYTE (WK-C-SCAN-IX) = SPACE
013800             SUBTRACT 1              FROM  WK-C-SCAN-IX.
013900 B119-BACK-UP-ONE-EX.
014000     EXIT.
014100
014200******************************************************************
014300************** END OF PROGRAM SOURCE -  TKGVTRPL ***************
014400******************************************************************
