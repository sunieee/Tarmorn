000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TKGVPARS.
000500 AUTHOR.         RAJA KANNAN.
000600 INSTALLATION.   TKG BATCH UNIT.
000700 DATE-WRITTEN.   03 APR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THIS
001000                 INSTALLATION.  UNAUTHORISED COPYING OF
001100                 THIS PROGRAM IS PROHIBITED.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO TOKENIZE ONE RAW
001400*               LINE OF THE TRIPLE INPUT FILE INTO HEAD,
001500*               RELATION AND TAIL.  THE LINE IS FIRST SPLIT ON
001600*               TAB CHARACTERS; IF FEWER THAN THREE TAB TOKENS
001700*               RESULT, IT IS RE-SPLIT ON SINGLE SPACES.  A
001800*               FOURTH TOKEN IS ACCEPTED ONLY IF IT IS A LONE
001900*               PERIOD (N-TRIPLES LINE TERMINATOR); ANY OTHER
002000*               TOKEN COUNT IS REJECTED.
002100*=================================================================
002200*
002300* HISTORY OF AMENDMENT :
002400*=================================================================
002500*
002600* TKG005 - RKTAN  - 03/04/1994 - TRIPLE BATCH PROJECT
002700*                    GPI DAY4 (RETRO FROM GPI DAY2B HO)
002800*                    - INITIAL VERSION, CUT DOWN FROM TRFVBACU
002900*                      (BANK TABLE EXTENSION LOOKUP BECOMES
003000*                      DELIMITED-LINE TOKENIZING - NO FILE I-O
003100*                      NEEDED FOR THIS UNIT).
003200* TKG023 - VENL29 - 11/02/1999 - Y2K REMEDIATION SWEEP - NO
003300*                    DATE FIELDS, REVIEWED ONLY.
003400* TKG034 - MPNEO  - 02/07/2008 - REQUEST TKG-REQ-266 - A 4TH
003500*                    TOKEN OTHER THAN "." NOW LOGS A DISTINCT
003600*                    REASON TEXT INSTEAD OF THE GENERIC ONE.
003700*=================================================================
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-AS400.
004200 OBJECT-COMPUTER. IBM-AS400.
004300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004400        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 01  FILLER                      PIC X(24) VALUE
004800        "** PROGRAM TKGVPARS **".
004900
005000 01  WK-C-PARS-LINE               PIC X(125).
005100* BYTE-AT-A-TIME OVERLAY OF THE WORKING COPY OF THE RAW LINE -
005200* THE LINKAGE COPY IS NEVER SCANNED DIRECTLY.
005300 01  WK-C-PARS-BYTES REDEFINES WK-C-PARS-LINE.
005400     05  WK-C-PARS-BYTE          PIC X(01) OCCURS 125 TIMES.
005500
005600 01  WK-C-PARS-WORKAREA.
005700     05  WK-N-PARS-LINELEN        PIC 9(03) COMP VALUE ZERO.
005800     05  WK-N-PARS-BYTEIX         PIC 9(03) COMP VALUE ZERO.
005900     05  WK-N-PARS-TOKCNT         PIC 9(01) COMP VALUE ZERO.
006000     05  WK-N-PARS-CURLEN         PIC 9(02) COMP VALUE ZERO.
006100     05  WK-C-PARS-DELIM          PIC X(01) VALUE SPACE.
006200
006300* FOUR 40-BYTE TOKEN SLOTS FILLED BY B100-SPLIT-ON-DELIM.  A
006400* LINE WITH MORE THAN 4 TOKENS OVERRUNS THE 4TH SLOT - SUCH A
006500* LINE IS REJECTED ON TOKEN COUNT ANYWAY.
006600 01  WK-C-PARS-TOKTAB.
006700     05  WK-C-PARS-TOKEN OCCURS 4 TIMES PIC X(40) VALUE SPACES.
006800
006900* ALTERNATE VIEW OF THE TOKEN TABLE, BROKEN OUT AS FOUR NAMED
007000* FIELDS - USED WHEN MOVING THE FINISHED TOKENS OUT TO THE
007100* LINKAGE RECORD.
007200 01  WK-C-PARS-TOKTAB-R REDEFINES WK-C-PARS-TOKTAB.
007300     05  WK-C-PARS-TOK1           PIC X(40).
007400     05  WK-C-PARS-TOK2           PIC X(40).
007500     05  WK-C-PARS-TOK3           PIC X(40).
007600     05  WK-C-PARS-TOK4           PIC X(40).
007700
007800* PACKED PAIR-VIEW OF THE TWO SCAN COUNTERS - DIAGNOSTIC DISPLAY
007900* ONLY, SAME IDIOM AS TKGVTRPL.
008000 01  WK-N-PARS-COUNTERS.
008100     05  WK-N-PARS-LINELEN-D      PIC 9(03) COMP VALUE ZERO.
008200     05  WK-N-PARS-TOKCNT-D       PIC 9(01) COMP VALUE ZERO.
008300 01  WK-N-PARS-COUNTERS-R REDEFINES WK-N-PARS-COUNTERS.
008400     05  FILLER                   PIC X(04).
008500
008600 01  WK-C-PARS-TAB-CHAR           PIC X(01) VALUE X"09".
008700
008800*****************
008900 LINKAGE SECTION.
009000*****************
009100 COPY TKGVTRI.
009200 EJECT
009300****************************************
009400 PROCEDURE DIVISION USING WK-V-TRPL.
009500****************************************
009600 MAIN-MODULE.
009700     PERFORM A000-PROCESS-CALLED-ROUTINE
009800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009900     GOBACK.
010000
010100*-----------------------------------------------------------------
010200*
010300 A000-PROCESS-CALLED-ROUTINE.
010400*-----------------------------------------------------------------
010500*
010600     MOVE    SPACES              TO    WK-V-TRPL-OUTPUT.
010700     MOVE    "Y"                 TO    WK-V-TRPL-VALID-SW.
010800     MOVE    WK-V-TRPL-RAWLINE    TO    WK-C-PARS-LINE.
010900
011000     MOVE    125                  TO    WK-N-PARS-LINELEN.
011100     PERFORM B900-TRIM-TRAILING
011200        THRU B999-TRIM-TRAILING-EX.
011300
011400     IF      WK-N-PARS-LINELEN NOT > 2
011500             MOVE "N"             TO    WK-V-TRPL-VALID-SW
011600             MOVE "BLANK OR TOO-SHORT LINE"
011700                                   TO    WK-V-TRPL-REASON
011800             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011900
012000     MOVE    WK-C-PARS-TAB-CHAR   TO    WK-C-PARS-DELIM.
012100     PERFORM B100-SPLIT-ON-DELIM
012200        THRU B199-SPLIT-ON-DELIM-EX.
012300
012400     IF      WK-N-PARS-TOKCNT < 3
012500             MOVE SPACE           TO    WK-C-PARS-DELIM
012600             PERFORM B100-SPLIT-ON-DELIM
012700                THRU B199-SPLIT-ON-DELIM-EX.
012800
012900     EVALUATE WK-N-PARS-TOKCNT
013000         WHEN 3
013100             MOVE WK-C-PARS-TOK1  TO    WK-V-TRPL-HEAD
013200             MOVE WK-C-PARS-TOK2  TO    WK-V-TRPL-RELATION
013300             MOVE WK-C-PARS-TOK3  TO    WK-V-TRPL-TAIL
013400             MOVE 3               TO    WK-N-TRPL-TOKCNT
013500         WHEN 4
013600             IF  WK-C-PARS-TOK4 = "."
013700                 MOVE WK-C-PARS-TOK1 TO WK-V-TRPL-HEAD
013800                 MOVE WK-C-PARS-TOK2 TO WK-V-TRPL-RELATION
013900                 MOVE WK-C-PARS-TOK3 TO WK-V-TRPL-TAIL
014000                 MOVE 3              TO WK-N-TRPL-TOKCNT
014100             ELSE
014200                 MOVE "N"         TO    WK-V-TRPL-VALID-SW        TKG034  
014300                 MOVE "4TH TOKEN NOT A LONE PERIOD"               TKG034  
014400                                   TO    WK-V-TRPL-REASON         TKG034  
014500             END-IF
014600         WHEN OTHER
014700             MOVE "N"             TO    WK-V-TRPL-VALID-SW
014800             MOVE "WRONG NUMBER OF TOKENS ON LINE"
014900                                   TO    WK-V-TRPL-REASON
015000     END-EVALUATE.
015100
015200 A099-PROCESS-CALLED-ROUTINE-EX.
015300     EXIT.
015400
015500*-----------------------------------------------------------------
015600*
015700 B100-SPLIT-ON-DELIM.
015800*-----------------------------------------------------------------
015900*      SPLITS WK-C-PARS-LINE (FIRST WK-N-PARS-LINELEN BYTES) ON
016000*      WK-C-PARS-DELIM, FILLING WK-C-PARS-TOKTAB AND SETTING
016100*      WK-N-PARS-TOKCNT.
016200*-----------------------------------------------------------------
016300     MOVE    SPACES               TO    WK-C-PARS-TOKTAB.
016400     MOVE    ZERO                 TO    WK-N-PARS-TOKCNT
016500                                         WK-N-PARS-CURLEN.
016600     MOVE    1                    TO    WK-N-PARS-BYTEIX
016700                                         WK-N-PARS-TOKCNT.
016800
016900     PERFORM B110-SPLIT-ONE-BYTE
017000        THRU B119-SPLIT-ONE-BYTE-EX
017100        VARYING WK-N-PARS-BYTEIX FROM 1 BY 1
017200           UNTIL WK-N-PARS-BYTEIX > WK-N-PARS-LINELEN.
017300 B199-SPLIT-ON-DELIM-EX.
017400     EXIT.
017500
017600*-----------------------------------------------------------------
017700*
017800 B110-SPLIT-ONE-BYTE.
017900*-----------------------------------------------------------------
018000     IF      WK-C-PARS-BYTE (WK-N-PARS-BYTEIX) = WK-C-PARS-DELIM
018100             IF  WK-N-PARS-TOKCNT < 4
018200                 ADD 1            TO    WK-N-PARS-TOKCNT
018300             END-IF
018400             MOVE ZERO            TO    WK-N-PARS-CURLEN
018500     ELSE
018600             IF  WK-N-PARS-CURLEN < 40
018700                 ADD 1            TO    WK-N-PARS-CURLEN
018800                 MOVE WK-C-PARS-BYTE (WK-N-PARS-BYTEIX)
018900                      TO  WK-C-PARS-TOKEN (WK-N-PARS-TOKCNT)
019000                          (WK-N-PARS-CURLEN:1)
019100             END-IF.
019200 B119-SPLIT-ONE-BYTE-EX.
019300     EXIT.
019400
019500*-----------------------------------------------------------------
019600*
019700 B900-TRIM-TRAILING.
019800*-----------------------------------------------------------------
019900*      BACKS WK-N-PARS-LINELEN UP FROM 125 PAST TRAILING SPACES
020000*      (AND TRAILING LOW-VALUES LEFT BY A SHORT READ).
020100*-----------------------------------------------------------------
020200     PERFORM B910-BACK-UP-ONE
020300        THRU B919-BACK-UP-ONE-EX
020400        UNTIL WK-N-PARS-LINELEN = 0
020500           OR (WK-C-PARS-BYTE (WK-N-PARS-LINELEN) NOT = SPACE
020550          AND  WK-C-PARS-BYTE (WK-N-PARS-LINELEN)
020600                    NOT = LOW-VALUE).
020700 B999-TRIM-TRAILING-EX.
020800     EXIT.
020900
021000*-----------------------------------------------------------------
021100*
021200 B910-BACK-UP-ONE.
021300*-----------------------------------------------------------------
021400     IF      WK-C-PARS-BYTE (WK-N-PARS-LINELEN) = SPACE
021500        OR   WK-C-PARS-BYTE (WK-N-PARS-LINELEN) = LOW-VALUE
021600             SUBTRACT 1           FROM  WK-N-PARS-LINELEN.
021700 B919-BACK-UP-ONE-EX.
021800     EXIT.
021900
022000******************************************************************
022100*************** END OF PROGRAM SOURCE - TKGVPARS ***************
022200******************************************************************
