000100*-----------------------------------------------------------*
000200* TKGAPLW.cpybk
000300*-----------------------------------------------------------*
000400* I-O FORMAT: TKGAPLPA-REC   BATCH PARAMETER MASTER RECORD
000500*-----------------------------------------------------------*
000600* ONE ROW PER CONFIGURED BATCH PARAMETER (COVERAGE FRACTION,
000700* REFLEXIVE-REWRITE SWITCH/TOKEN, PREFIX MODE).  KEYED BY
000800* PARACD.  NORMALLY SUPPLIED VIA "COPY DDS-ALL-FORMATS OF
000900* TKGAPLPA" FROM THE DB2/400 DICTIONARY - WRITTEN OUT HERE IN
001000* FULL SINCE THE DICTIONARY MEMBER ITSELF IS NOT SHIPPED WITH
001100* THIS LIBRARY.
001200*-----------------------------------------------------------*
001300* AMENDMENT HISTORY:
001400*-----------------------------------------------------------*
001500* TKG038  26/06/2023  RKTAN   TRIPLE BATCH PROJECT
001600*                             - INITIAL VERSION.
001700*-----------------------------------------------------------*
001800
001900 01  TKGAPLPA-REC.
002000     05  TKGAPLPA-PARACD            PIC X(07).
002100*                        PARAMETER CODE - E.G. "COVFRAC",
002200*                        "RFLXSW ", "RFLXTOK", "PFXMODE"
002300     05  TKGAPLPA-ATTRIBUT          PIC X(01).
002400*                        "A" = ALPHA VALUE, "N" = NUMERIC VALUE
002500     05  TKGAPLPA-PARAVALU          PIC X(40).
002600*                        ALPHA VALUE - USED WHEN ATTRIBUT = "A"
002700     05  TKGAPLPA-PARANUM           PIC S9(03)V9(04).
002800*                        NUMERIC VALUE - USED WHEN ATTRIBUT = "N"
002900     05  TKGAPLPA-DESC              PIC X(30).
003000     05  FILLER                     PIC X(19).
