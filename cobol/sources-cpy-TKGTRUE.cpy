000100*-----------------------------------------------------------*
000200* TKGTRUE.cpybk
000300*-----------------------------------------------------------*
000400* LINKAGE RECORD FOR TKGVTRUE - THE ISTRUE MEMBERSHIP TEST.
000500* CALLER SUPPLIES THE CANDIDATE TRIPLE IN THE -INPUT GROUP;
000600* TKGVTRUE RETURNS WK-C-TRUE-FOUND-SW.
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* TKG010  02/07/1994  RKTAN   TRIPLE BATCH PROJECT
001100*                             - INITIAL VERSION.
001200*-----------------------------------------------------------*
001300 01  WK-C-TRUE-RECORD.
001400     05  WK-C-TRUE-INPUT.
001500         10  WK-C-TRUE-HEAD      PIC X(40).
001600         10  WK-C-TRUE-RELATION  PIC X(40).
001700         10  WK-C-TRUE-TAIL      PIC X(40).
001800     05  WK-C-TRUE-OUTPUT.
001900         10  WK-C-TRUE-FOUND-SW  PIC X(01) VALUE "N".
002000             88  WK-C-TRUE-IS-FOUND   VALUE "Y".
