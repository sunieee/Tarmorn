000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* TKG002  21/06/2023  RKTAN   TRIPLE BATCH PROJECT
000500*                             - INITIAL VERSION.  RECORD FOR
000600*                               THE LINE-SEQUENTIAL TRIPLE
000700*                               FILE (INPUT SIDE AND OUTPUT
000800*                               SIDE USE THE SAME LAYOUT).
000900* TKG009  14/09/2023  MPNEO   - WIDEN TO 125 BYTES AFTER A
001000*                               LOAD FAILED ON A RELATION
001100*                               LABEL THAT RAN PAST 120.
001200*****************************************************************
001300
001400* I-O FORMAT: TKGTRIN-RECORD
001500* ONE LINE OF THE TRIPLE INPUT/OUTPUT FILE - EITHER
001600* TAB-SEPARATED (HEAD TAB RELATION TAB TAIL [TAB .]) OR, WHEN
001700* FEWER THAN 3 TAB TOKENS ARE FOUND, RE-SPLIT ON SINGLE SPACES.
001800*****************************************************************
001900
002000 01  TKGTRIN-RECORD                PIC X(125).
002100
002200* BYTE-AT-A-TIME OVERLAY - USED BY TKGVPARS TO HUNT FOR TAB
002300* CHARACTERS (X"09") AND SPACES ONE POSITION AT A TIME.
002400 01  TKGTRIN-BYTE-TAB REDEFINES TKGTRIN-RECORD.
002500     05  TKGTRIN-BYTE               PIC X(01) OCCURS 125 TIMES.
002600
002700* TOKENIZED OVERLAY - FILLED IN BY TKGVPARS ONCE THE RAW LINE
002800* HAS BEEN SPLIT.  NOT A TRUE REDEFINES OF THE RAW LINE (THE
002900* TOKENS DO NOT LINE UP BYTE-FOR-BYTE WITH THE RAW TEXT) SO IT
003000* IS KEPT AS ITS OWN GROUP, MOVED TO/FROM BY TKGVPARS.
003100 01  TKGTRIN-TOKENS.
003200     05  TKGTRIN-TOK-HEAD           PIC X(40).
003300     05  TKGTRIN-TOK-RELATION       PIC X(40).
003400     05  TKGTRIN-TOK-TAIL           PIC X(40).
003500     05  TKGTRIN-TOK-FOURTH         PIC X(40).
003600     05  TKGTRIN-TOK-COUNT          PIC 9(01) COMP-3.
003700     05  FILLER                     PIC X(03).
003800
003900* ERROR/REJECTED-RECORD LOG LINE - APPENDED FOR EVERY LINE
004000* DROPPED BY TKGLOAD (BLANK, BAD TOKEN COUNT, SHORT CONSTANT).
004100 01  TKGTRIN-ERROR-LINE.
004200     05  TKGTRIN-ERR-RAWLINE        PIC X(80).
004300     05  FILLER                     PIC X(01).
004400     05  TKGTRIN-ERR-REASON         PIC X(30).
004500     05  FILLER                     PIC X(14).
