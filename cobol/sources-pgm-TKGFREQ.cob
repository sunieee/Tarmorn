000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TKGFREQ.
000300 AUTHOR. RAJA KANNAN.
000400 INSTALLATION. TKG BATCH UNIT.
000500 DATE-WRITTEN. 04 JUN 1996.
000600 DATE-COMPILED.
000700 SECURITY. THIS PROGRAM IS THE PROPERTY OF THIS INSTALLATION.
000800           UNAUTHORISED COPYING OF THIS PROGRAM IS PROHIBITED.
000900*DESCRIPTION : determineFrequentRelations - GIVEN A COVERAGE
001000*   FRACTION, FIND THE SMALLEST PER-RELATION OCCURRENCE COUNT
001100*   ("BORDER") SUCH THAT RELATIONS ABOVE IT JOINTLY ACCOUNT FOR
001200*   AT LEAST THE COVERAGE FRACTION OF ALL ACCEPTED TRIPLES, AND
001300*   FLAG EVERY RELATION WHOSE OCCURRENCE COUNT EXCEEDS BORDER AS
001400*   "FREQUENT" IN THE TRIPLESET'S OWN RELATION TABLE.
001500*===========================================================
001600* HISTORY OF MODIFICATION:
001700*===========================================================
001800* TKG014 - RKTAN  - 04/06/1996 - TRIPLE BATCH PROJECT
001900*   - INITIAL VERSION, CUT DOWN FROM TRFVTB3 (TABLE B3
002000*     CREDIT-PARTY CHECKING BECOMES THE FREQUENT-RELATION
002100*     THRESHOLD WALK - NO FILE I-O NEEDED FOR THIS UNIT).
002200* TKG028 - VENL29 - 02/03/1999 - Y2K REMEDIATION SWEEP - NO
002300*   DATE FIELDS, REVIEWED ONLY.
002400* TKG057 - MPNEO  - 11/06/2019 - REQUEST TKG-REQ-417 - PRESERVE
002500*   THE "BORDER STAYS 0" EDGE CASE WHEN THE COVERAGE WALK NEVER
002600*   TRIGGERS THE BREAK - DO NOT "FIX" THIS, THE CALLING REPORT
002700*   DEPENDS ON IT FOR A COVERAGE FRACTION NEAR 1.0.
002800*===========================================================
002900*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-AS400.
003300 OBJECT-COMPUTER. IBM-AS400.
003400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700 01  FILLER            PIC X(24) VALUE
003800        "** PROGRAM TKGFREQ **".
003900
004000* ----------------- PROGRAM WORKING STORAGE ------------------*
004100 01  WK-N-SCAN-IX.
004200     05  WK-N-FRQ-IX          PIC 9(05) COMP VALUE ZERO.
004300     05  WK-N-OUTER-IX        PIC 9(05) COMP VALUE ZERO.
004400     05  WK-N-INNER-IX        PIC 9(05) COMP VALUE ZERO.
004500     05  WK-N-REL-IX          PIC 9(05) COMP VALUE ZERO.
004600
004700 01  WK-N-SCAN-IX-R REDEFINES WK-N-SCAN-IX.
004800     05  FILLER               PIC X(20).
004900
005000 01  WK-N-SWAP-AREA.
005100     05  WK-N-SWAP-CNT        PIC 9(07) COMP-3 VALUE ZERO.
005200     05  FILLER               PIC X(01).
005300
005400 01  WK-N-SWAP-AREA-R REDEFINES WK-N-SWAP-AREA.
005500     05  FILLER               PIC X(05).
005600
005700 01  WK-N-WALK-AREA.
005800     05  WK-N-WALK-ALLCTR     PIC 9(09) COMP-3 VALUE ZERO.
005900     05  WK-N-WALK-REMAIN     PIC 9(09) COMP-3 VALUE ZERO.
006000
006100 01  WK-N-WALK-AREA-R REDEFINES WK-N-WALK-AREA.
006200     05  FILLER               PIC X(09).
006300
006400********************
006500 LINKAGE SECTION.
006600********************
006700        COPY TKGIDXW REPLACING :X: BY IDX.
006800        COPY TKGFRQW.
006900
007000*******************************************************
007100 PROCEDURE DIVISION USING WK-IDX-TRIPLESET
007200                           WK-FRQ-WORKAREA.
007300*******************************************************
007400 MAIN-MODULE.
007500     PERFORM A000-BUILD-COUNT-LIST
007600        THRU A099-BUILD-COUNT-LIST-EX.
007700     PERFORM B000-SORT-COUNT-LIST
007800        THRU B099-SORT-COUNT-LIST-EX.
007900     PERFORM C000-WALK-AND-FIND-BORDER
008000        THRU C099-WALK-AND-FIND-BORDER-EX.
008100     PERFORM D000-FLAG-FREQUENT-RELATIONS
008200        THRU D099-FLAG-FREQUENT-RELATIONS-EX.
008300     GOBACK.
008400
008500*----------------------------------------------------------------*
008600 A000-BUILD-COUNT-LIST.
008700*----------------------------------------------------------------*
008800     MOVE WK-IDX-REL-CNT         TO  WK-FRQ-ENTRY-CNT.
008900     MOVE WK-IDX-TRIPLE-CNT      TO  WK-FRQ-ALLCOUNTER
009000                                      WK-N-WALK-ALLCTR.
009100     MOVE ZERO                   TO  WK-FRQ-COUNTUP
009200                                      WK-FRQ-BORDER.
009300     MOVE "N"                    TO  WK-FRQ-STOP-SW.
009400
009500     PERFORM A010-COPY-ONE-COUNT
009600        THRU A019-COPY-ONE-COUNT-EX
009700        VARYING WK-N-FRQ-IX FROM 1 BY 1
009800           UNTIL WK-N-FRQ-IX > WK-FRQ-ENTRY-CNT.
009900 A099-BUILD-COUNT-LIST-EX.
010000 EXIT.
010100
010200 A010-COPY-ONE-COUNT.
010300     MOVE WK-IDX-R-OCCURS (WK-N-FRQ-IX)
010400         TO WK-FRQ-CNT (WK-N-FRQ-IX).
010500 A019-COPY-ONE-COUNT-EX.
010600 EXIT.
010700
010800*----------------------------------------------------------------*
010900 B000-SORT-COUNT-LIST.
011000*----------------------------------------------------------------*
011100*      PLAIN BUBBLE SORT, ASCENDING, OVER WK-FRQ-COUNT-TAB - THIS
011200*      SHOP HAS NO SORT VERB OR SEARCH ALL FOR THIS; SEE THE SAME
011300*      IDIOM IN TKGRPRT'S B000 PARAGRAPH, WALKING ITS OWN WORK
011400*      ARRAY THE SAME WAY, PAIR BY PAIR.
011500*----------------------------------------------------------------*
011600     IF  WK-FRQ-ENTRY-CNT < 2
011700         GO TO B099-SORT-COUNT-LIST-EX
011800 END-IF.
011900
012000     PERFORM B100-OUTER-PASS
012100        THRU B199-OUTER-PASS-EX
012200        VARYING WK-N-OUTER-IX FROM 1 BY 1
012300           UNTIL WK-N-OUTER-IX > WK-FRQ-ENTRY-CNT - 1.
012400 B099-SORT-COUNT-LIST-EX.
012500 EXIT.
012600
012700 B100-OUTER-PASS.
012800     PERFORM B110-INNER-COMPARE
012900        THRU B119-INNER-COMPARE-EX
013000        VARYING WK-N-INNER-IX FROM 1 BY 1
013100           UNTIL WK-N-INNER-IX > WK-FRQ-ENTRY-CNT - WK-N-OUTER-IX.
013200 B199-OUTER-PASS-EX.
013300 EXIT.
013400
013500 B110-INNER-COMPARE.
013600     IF  WK-FRQ-CNT (WK-N-INNER-IX) >
013700         WK-FRQ-CNT (WK-N-INNER-IX + 1)
013800         MOVE WK-FRQ-CNT (WK-N-INNER-IX)     TO WK-N-SWAP-CNT
013900         MOVE WK-FRQ-CNT (WK-N-INNER-IX + 1)
014000             TO WK-FRQ-CNT (WK-N-INNER-IX)
014100         MOVE WK-N-SWAP-CNT
014200             TO WK-FRQ-CNT (WK-N-INNER-IX + 1)
014300 END-IF.
014400 B119-INNER-COMPARE-EX.
014500 EXIT.
014600
014700*----------------------------------------------------------------*
014800 C000-WALK-AND-FIND-BORDER.
014900*----------------------------------------------------------------*
015000     IF  WK-FRQ-ALLCOUNTER = ZERO
015100         GO TO C099-WALK-AND-FIND-BORDER-EX
015200 END-IF.
015300
015400     PERFORM C100-WALK-ONE-COUNT
015500        THRU C199-WALK-ONE-COUNT-EX
015600        VARYING WK-N-FRQ-IX FROM 1 BY 1
015700           UNTIL WK-N-FRQ-IX > WK-FRQ-ENTRY-CNT
015800              OR WK-FRQ-WALK-STOPPED.
015900 C099-WALK-AND-FIND-BORDER-EX.
016000 EXIT.
016100
016200 C100-WALK-ONE-COUNT.
016300     ADD WK-FRQ-CNT (WK-N-FRQ-IX)       TO  WK-FRQ-COUNTUP.
016400     COMPUTE WK-N-WALK-REMAIN =
016500             WK-FRQ-ALLCOUNTER - WK-FRQ-COUNTUP.
016600     COMPUTE WK-FRQ-REMAIN-FRACTION =
016700             WK-N-WALK-REMAIN / WK-FRQ-ALLCOUNTER.
016800     IF  WK-FRQ-REMAIN-FRACTION < WK-FRQ-COVERAGE
016900         MOVE WK-FRQ-CNT (WK-N-FRQ-IX)    TO  WK-FRQ-BORDER
017000         MOVE "Y"                         TO  WK-FRQ-STOP-SW
017100 END-IF.
017200 C199-WALK-ONE-COUNT-EX.
017300 EXIT.
017400
017500*----------------------------------------------------------------*
017600 D000-FLAG-FREQUENT-RELATIONS.
017700*----------------------------------------------------------------*
017800*      A RELATION IS "FREQUENT" IFF ITS OWN OCCURRENCE COUNT IS   TKG057  
017900*      STRICTLY GREATER THAN BORDER.  IF THE WALK ABOVE NEVER     TKG057  
018000*      STOPPED, BORDER IS STILL ZERO, SO NEARLY EVERY RELATION    TKG057  
018100*      THAT HAS AT LEAST ONE TRIPLE BECOMES FREQUENT - LEFT       TKG057  
018200*      EXACTLY AS IS PER TKG057 ABOVE.                            TKG057  
018300*----------------------------------------------------------------*
018400     PERFORM D100-FLAG-ONE-RELATION
018500        THRU D199-FLAG-ONE-RELATION-EX
018600        VARYING WK-N-REL-IX FROM 1 BY 1
018700           UNTIL WK-N-REL-IX > WK-IDX-REL-CNT.
018800 D099-FLAG-FREQUENT-RELATIONS-EX.
018900 EXIT.
019000
019100 D100-FLAG-ONE-RELATION.
019200     IF  WK-IDX-R-OCCURS (WK-N-REL-IX) > WK-FRQ-BORDER
019300         MOVE "Y" TO WK-IDX-R-FREQ-SW (WK-N-REL-IX)
019400     ELSE
019500         MOVE "N" TO WK-IDX-R-FREQ-SW (WK-N-REL-IX)
019600 END-IF.
019700 D199-FLAG-ONE-RELATION-EX.
019800 EXIT.
019900
020000******************************************************************
020100*************** END OF PROGRAM SOURCE - TKGFREQ ****************
020200******************************************************************
