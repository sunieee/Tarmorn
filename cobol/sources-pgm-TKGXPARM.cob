000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TKGXPARM.
000500 AUTHOR.         RAJA KANNAN.
000600 INSTALLATION.   TKG BATCH UNIT.
000700 DATE-WRITTEN.   26 JUN 1993.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THIS
001000                 INSTALLATION.  UNAUTHORISED COPYING OF
001100                 THIS PROGRAM IS PROHIBITED.
001200*
001300*DESCRIPTION :  THIS ROUTINE OBTAINS A BATCH PARAMETER VALUE
001400*               (COVERAGE FRACTION, REFLEXIVE-REWRITE SWITCH
001500*               AND TOKEN, PREFIX MODE) FROM THE TKG BATCH
001600*               APPLICATION PARAMETER FILE, KEYED BY PARAMETER
001700*               CODE, FOR THE TRIPLE-SET LOAD/INDEX/REPORT
001800*               SUITE.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* TKG007 - RKTAN   - 26/06/1993 - TRIPLE BATCH PROJECT
002400*                                 - INITIAL VERSION, CUT DOWN
002500*                                   FROM TRFXPARA FOR THE
002600*                                   TRIPLE PARAMETER SET.
002700* TKG043 - VENL29  - 17/01/1999 - Y2K REMEDIATION SWEEP - NO
002800*                                 DATE FIELDS ON THIS FILE,
002900*                                 REVIEWED AND SIGNED OFF ONLY.
003000* TKG027 - MPNEO   - 09/08/2004 - PFXMODE PARAMETER ADDED FOR
003100*                                 REQUEST TKG-REQ-204, ENTITY
003200*                                 PREFIX STRIPPING OPTION.
003300*---------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004200                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TKGAPLPA ASSIGN TO DATABASE-TKGAPLPA
004700            ORGANIZATION      IS INDEXED
004800            ACCESS MODE       IS RANDOM
004900            RECORD KEY        IS TKGAPLPA-PARACD
005000            FILE STATUS       IS WK-C-FILE-STATUS.
005100
005200 EJECT
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700**************
005800 FD  TKGAPLPA
005900     LABEL RECORDS ARE OMITTED
006000     DATA RECORD IS TKGAPLPA-REC.
006100 01  TKGAPLPA-REC-1.
006200     COPY TKGAPLW.
006300
006400*************************
006500 WORKING-STORAGE SECTION.
006600*************************
006700 01  FILLER              PIC X(24)  VALUE
006800     "** PROGRAM TKGXPARM **".
006900
007000* ------------------ PROGRAM WORKING STORAGE -------------------*
007100 01  WK-C-COMMON.
007200     COPY TKGCMWS.
007300
007400 01  WK-N-COUNTERS.
007500     05  WK-N-CALL-CNT            PIC 9(05) COMP VALUE ZERO.
007600*                        NUMBER OF TIMES THIS ROUTINE HAS BEEN
007700*                        CALLED THIS RUN - DIAGNOSTIC ONLY
007800     05  WK-N-NOTFOUND-CNT        PIC 9(05) COMP VALUE ZERO.
007900     05  FILLER                   PIC X(02).
008000
008100* ALTERNATE VIEW OF THE PARAMETER RECORD - USED WHEN BUILDING A
008200* DEFAULT ROW FOR A MISSING CODE (ALL THREE DEFAULTED PARAMETERS
008300* ARE "OFF"/ZERO UNTIL THE MASTER FILE IS STOCKED).
008400 01  WK-C-DEFAULT-ROW REDEFINES WK-N-COUNTERS.
008500     05  FILLER                   PIC X(05).
008600     05  WK-C-DEFAULT-VALU        PIC X(07).
008700
008800* PARAMETER-CODE SANITY CHECK TABLE - THE FOUR VALID CODES THIS
008900* BATCH SUITE RECOGNISES.  HELD AS AN ALTERNATE (REDEFINED) VIEW
009000* OF A ONE-TIME-BUILT WORK AREA SO NO EXTRA STORAGE IS CARRIED.
009100 01  WK-C-VALID-CODES.
009200     05  WK-C-VALID-TAB OCCURS 4 TIMES PIC X(07) VALUE SPACES.
009300
009400 01  WK-C-VALID-CODES-R REDEFINES WK-C-VALID-CODES.
009500     05  WK-C-VALID-COVFRAC       PIC X(07).
009600     05  WK-C-VALID-RFLXSW        PIC X(07).
009700     05  WK-C-VALID-RFLXTOK       PIC X(07).
009800     05  WK-C-VALID-PFXMODE       PIC X(07).                      TKG027  
009900
010000* NUMERIC-FIRST-BYTE PEEK - USED ONLY WHEN LOGGING A BAD CODE TO
010100* DISPLAY, SO WE DO NOT CARRY A SEPARATE ONE-CHAR WORK FIELD.
010200 01  WK-C-VALID-PEEK REDEFINES WK-C-VALID-CODES.
010300     05  WK-C-VALID-PEEK-CH       PIC X(01).
010400     05  FILLER                  PIC X(27).
010500
010600 EJECT
010700 LINKAGE SECTION.
010800*****************
010900 COPY TKGXPRM.
011000 EJECT
011100***********************************************
011200 PROCEDURE DIVISION USING WK-C-XPARM-RECORD.
011300***********************************************
011400 MAIN-MODULE.
011500     ADD  1                       TO    WK-N-CALL-CNT.
011600     PERFORM A000-MAIN-PROCESSING
011700        THRU A099-MAIN-PROCESSING-EX.
011800     PERFORM Z000-END-PROGRAM-ROUTINE
011900        THRU Z099-END-PROGRAM-ROUTINE-EX.
012000     GOBACK.
012100
012200 EJECT
012300*---------------------------------------------------------------*
012400 A000-MAIN-PROCESSING.
012500*---------------------------------------------------------------*
012600     OPEN    INPUT TKGAPLPA.
012700     IF      NOT WK-C-SUCCESSFUL
012800             DISPLAY "TKGXPARM - OPEN FILE ERROR - TKGAPLPA"
012900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013000             GO TO Y900-ABNORMAL-TERMINATION.
013100
013200     MOVE    SPACES                  TO    WK-C-XPARM-PARAVALU.
013300     MOVE    ZERO                    TO    WK-N-XPARM-PARANUM.
013400     MOVE    WK-C-XPARM-PARACD       TO    TKGAPLPA-PARACD.
013500
013600     READ    TKGAPLPA KEY IS TKGAPLPA-PARACD.
013700     IF      WK-C-SUCCESSFUL
013800             GO TO A080-MOVE-DATA.
013900
014000     ADD     1                       TO    WK-N-NOTFOUND-CNT.
014100     IF      WK-C-RECORD-NOT-FOUND
014200             MOVE "COM0245"          TO    WK-C-XPARM-ERROR-CD
014300     ELSE
014400             MOVE "COM0206"          TO    WK-C-XPARM-ERROR-CD.
014500
014600     MOVE    "TKGAPLPA"              TO    WK-C-XPARM-FILE.
014700     MOVE    "SELECT"                TO    WK-C-XPARM-MODE.
014800     MOVE    WK-C-XPARM-PARACD       TO    WK-C-XPARM-KEY.
014900     MOVE    WK-C-FILE-STATUS        TO    WK-C-XPARM-FS.
015000
015100     GO TO A099-MAIN-PROCESSING-EX.
015200
015300 A080-MOVE-DATA.
015400     IF      TKGAPLPA-ATTRIBUT = "A"
015500             MOVE TKGAPLPA-PARAVALU  TO    WK-C-XPARM-PARAVALU
015600     ELSE
015700             MOVE TKGAPLPA-PARANUM   TO    WK-N-XPARM-PARANUM.
015800
015900*---------------------------------------------------------------*
016000 A099-MAIN-PROCESSING-EX.
016100*---------------------------------------------------------------*
016200     EXIT.
016300
016400 Y900-ABNORMAL-TERMINATION.
016500     PERFORM Z000-END-PROGRAM-ROUTINE
016600        THRU Z099-END-PROGRAM-ROUTINE-EX.
016700     EXIT PROGRAM.
016800
016900*---------------------------------------------------------------*
017000 Z000-END-PROGRAM-ROUTINE.
017100*---------------------------------------------------------------*
017200     CLOSE   TKGAPLPA.
017300     IF      NOT WK-C-SUCCESSFUL
017400             DISPLAY "TKGXPARM - CLOSE FILE ERROR - TKGAPLPA"
017500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
017600
017700*---------------------------------------------------------------*
017800 Z099-END-PROGRAM-ROUTINE-EX.
017900*---------------------------------------------------------------*
018000     EXIT.
018100
018200******************************************************************
018300*************** END OF PROGRAM SOURCE - TKGXPARM ***************
018400******************************************************************
