000100*-----------------------------------------------------------*
000200* TKGWRTL.cpybk
000300*-----------------------------------------------------------*
000400* LINKAGE RECORD FOR TKGWRIT - SERIALISE A LOADED TRIPLESET
000500* BACK TO A FLAT FILE, ONE HEAD-RELATION-TAIL LINE PER
000600* TRIPLE, IN THE SET'S OWN INSERTION ORDER.  CALLER GETS
000700* BACK THE COUNT OF LINES WRITTEN AS A WRITE CONFIRMATION.
000800*-----------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------*
001100* TKG042  23/04/2025  RKTAN   TRIPLE BATCH PROJECT
001200*                             - INITIAL VERSION.
001300*-----------------------------------------------------------*
001400 01  WK-C-WRIT-RECORD.
001500     05  WK-C-WRIT-OUTPUT.
001600         10  WK-N-WRIT-LINES-WRITTEN  PIC 9(07) COMP-3.
