000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TKGVTRUE.
000300 AUTHOR. RAJA KANNAN.
000400 INSTALLATION. TKG BATCH UNIT.
000500 DATE-WRITTEN. 23 JUN 1995.
000600 DATE-COMPILED.
000700 SECURITY. THIS PROGRAM IS THE PROPERTY OF THIS INSTALLATION.
000800           UNAUTHORISED COPYING OF THIS PROGRAM IS PROHIBITED.
000900*----------------------------------------------------------------*
001000*DESCRIPTION : THIS PROGRAM SERVES AS A COMMON MODULE TO TEST
001100*              WHETHER A (HEAD,RELATION,TAIL) TRIPLE IS A TRUE
001200*              MEMBER OF AN ALREADY-LOADED TRIPLESET.  THE
001300*              LOOKUP PATH IS TAIL FIRST, THEN RELATION, THEN
001400*              HEAD - THE RELTAIL TABLE IS SEARCHED FOR THE
001500*              (RELATION,TAIL) ENTRY AND ONLY THEN IS ITS
001600*              HEAD-LIST SCANNED FOR MEMBERSHIP.  THIS ORDER IS
001700*              PART OF THE CONTRACT, NOT AN IMPLEMENTATION
001800*              DETAIL - DO NOT "OPTIMISE" IT TO SEARCH HEAD
001900*              FIRST.
002000*----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:                                      *
002200*----------------------------------------------------------------*
002300* MOD.#  INIT   DATE        DESCRIPTION                         *
002400* ------ ------ ----------  ----------------------------------- *
002500* TKG011 RKTAN  23/06/1995 - TRIPLE BATCH PROJECT
002600*                           - INITIAL VERSION
002700* TKG050 VENL29 22/02/1999 - Y2K REMEDIATION SWEEP - NO DATE
002800*                           FIELDS, REVIEWED ONLY.
002900* TKG046 MPNEO  14/03/2015 - REQUEST TKG-REQ-358 - CORRECT
003000*                           PROGRAM NAME IN DISPLAY MESSAGE
003100*                           (WAS SHOWING THE OLD TRFVCUYP NAME).
003200*----------------------------------------------------------------*
003300        EJECT
003400********************
003500 ENVIRONMENT DIVISION.
003600********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004100        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004200***************
004300 DATA DIVISION.
004400***************
004500 WORKING-STORAGE SECTION.
004600
004700************************
004800 01 FILLER               PIC X(24) VALUE
004900        "** PROGRAM TKGVTRUE **".
005000
005100* ---------------- PROGRAM WORKING STORAGE -----------------*
005200 01 WK-C-WORK-AREA.
005300     05 WK-C-FOUND        PIC X(01) VALUE "Y".
005400     05 WK-C-NOT-FOUND    PIC X(01) VALUE "N".
005500     05 FILLER            PIC X(02).
005600
005700 01 WK-N-WORK-AREA.
005800     05 WK-N-RT-IX         PIC 9(05) COMP VALUE ZERO.
005900     05 WK-N-RTH-IX        PIC 9(05) COMP VALUE ZERO.
006000     05 WK-C-RT-ENTRY-SW   PIC X(01) VALUE "N".
006100         88 WK-C-RT-ENTRY-FOUND  VALUE "Y".
006200     05 FILLER             PIC X(02).
006300
006400* ALTERNATE PACKED VIEW OF THE TWO SCAN SUBSCRIPTS - DIAGNOSTIC
006500* DISPLAY ONLY.
006600 01 WK-N-WORK-AREA-R REDEFINES WK-N-WORK-AREA.
006700     05 FILLER             PIC X(05).
006800     05 WK-N-RTH-IX-D      PIC 9(05) COMP.
006900     05 FILLER             PIC X(02).
007000
007100* ALTERNATE VIEW OF WK-C-WORK-AREA - USED WHEN THE FOUND/NOT
007200* FOUND PAIR IS MOVED AS A SINGLE 2-BYTE UNIT.
007300 01 WK-C-WORK-AREA-R REDEFINES WK-C-WORK-AREA.
007400     05 WK-C-FOUND-PAIR    PIC X(02).
007500     05 FILLER             PIC X(02).
007600
007700* RELTAIL ENTRY INDEX SAVE-AREA - HOLDS THE SUBSCRIPT OF THE
007800* MATCHED (RELATION,TAIL) ROW WHILE THE HEAD-LIST IS WALKED.
007900 01 WK-N-MATCHED-RT-IX     PIC 9(05) COMP VALUE ZERO.
008000 01 WK-N-MATCHED-RT-IX-R REDEFINES WK-N-MATCHED-RT-IX.
008100     05 FILLER             PIC X(02).
008200
008300*------------------- LOCAL WORKING STORAGE ------------------*
008400 01 WK-C-LITERALS.
008500     05 C-PGM             PIC X(08) VALUE "TKGVTRUE".             TKG046  
008600
008700********************
008800 LINKAGE SECTION.
008900********************
009000        COPY TKGIDXW REPLACING :X: BY IDX.
009100        COPY TKGTRUE.
009200
009300*******************************************************
009400 PROCEDURE DIVISION USING WK-IDX-TRIPLESET
009500                           WK-C-TRUE-RECORD.
009600*******************************************************
009700 MAIN-MODULE.
009800     PERFORM B000-MAIN-PROCESSING
009900        THRU B999-MAIN-PROCESSING-EX.
010000 GOBACK.
010100
010200*----------------------------------------------------------------*
010300 B000-MAIN-PROCESSING.
010400*----------------------------------------------------------------*
010500     MOVE WK-C-NOT-FOUND    TO  WK-C-TRUE-FOUND-SW.
010600     MOVE ZERO               TO  WK-N-MATCHED-RT-IX.
010700     MOVE SPACE               TO  WK-C-RT-ENTRY-SW.
010800
010900     PERFORM C100-FIND-RELTAIL-ENTRY
011000        THRU C199-FIND-RELTAIL-ENTRY-EX
011100        VARYING WK-N-RT-IX FROM 1 BY 1
011200           UNTIL WK-N-RT-IX > WK-IDX-RELTAIL-CNT
011300              OR WK-C-RT-ENTRY-FOUND.
011400
011500     IF  WK-C-RT-ENTRY-FOUND
011600         PERFORM C200-SCAN-HEAD-LIST
011700            THRU C299-SCAN-HEAD-LIST-EX
011800            VARYING WK-N-RTH-IX FROM 1 BY 1
011900               UNTIL WK-N-RTH-IX >
012000                  WK-IDX-RT-HEADCNT (WK-N-MATCHED-RT-IX)
012100                  OR WK-C-TRUE-IS-FOUND
012200 END-IF.
012300*=================================================================
012400*
012500 B999-MAIN-PROCESSING-EX.
012600*=================================================================
012700*
012800 EXIT.
012900
013000*----------------------------------------------------------------*
013100 C100-FIND-RELTAIL-ENTRY.
013200*----------------------------------------------------------------*
013300*      LOOKUP PATH IS TAIL FIRST, THEN RELATION - TEST THE TAIL
013400*      BYTE STRING BEFORE THE RELATION BYTE STRING SO A MISS ON
013500*      TAIL SHORT-CIRCUITS WITHOUT COMPARING RELATION AT ALL.
013600*----------------------------------------------------------------*
013700     IF  WK-IDX-RT-TAIL (WK-N-RT-IX) = WK-C-TRUE-TAIL
013800         IF  WK-IDX-RT-RELATION (WK-N-RT-IX) = WK-C-TRUE-RELATION
013900             MOVE "Y"           TO  WK-C-RT-ENTRY-SW
014000             MOVE WK-N-RT-IX    TO  WK-N-MATCHED-RT-IX
014100         END-IF
014200 END-IF.
014300 C199-FIND-RELTAIL-ENTRY-EX.
014400 EXIT.
014500
014600*----------------------------------------------------------------*
014700 C200-SCAN-HEAD-LIST.
014800*----------------------------------------------------------------*
014900     IF  WK-IDX-RT-HEAD (WK-N-MATCHED-RT-IX, WK-N-RTH-IX)
015000            = WK-C-TRUE-HEAD
015100         MOVE WK-C-FOUND        TO  WK-C-TRUE-FOUND-SW
015200 END-IF.
015300 C299-SCAN-HEAD-LIST-EX.
015400 EXIT.
015500
015600******************************************************************
015700*************** END OF PROGRAM SOURCE - TKGVTRUE ***************
015800******************************************************************
