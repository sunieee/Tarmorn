000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. TKGRPRT.
000400 AUTHOR. ACCENTURE.
000500 INSTALLATION. TKG BATCH UNIT.
000600 DATE-WRITTEN. FEB 13 1997.
000700 DATE-COMPILED.
000800 SECURITY. THIS PROGRAM IS THE PROPERTY OF THIS INSTALLATION.
000900           UNAUTHORISED COPYING OF THIS PROGRAM IS PROHIBITED.
001000*DESCRIPTION : THIS PROGRAM CALLS TKGLOAD TO LOAD AND INDEX ONE
001100*              TRIPLE FILE, THEN WALKS THE RESULTING SET ONE
001200*              RELATION AT A TIME - IN RELATION-LABEL ORDER,
001300*              FOR A DETERMINISTIC REPORT - COMPUTING HOW MANY
001400*              DISTINCT TAILS EACH HEAD REACHES AND HOW MANY
001500*              DISTINCT HEADS EACH TAIL REACHES, AVERAGED OVER
001600*              THE RELATION, AND WRITES ONE RELATION-STAT-RECORD
001700*              LINE PER RELATION.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* TKG033 - RKTAN   - 13/02/1997 - TRIPLE BATCH PROJECT - INITIAL
002300*                     VERSION, CUT DOWN FROM TRFVLMT (STP LIMIT
002400*                     LOOKUP BECOMES RELATION-DEGREE AVERAGING).
002500* TKG045 - VENL29  - 01/03/1999 - Y2K REMEDIATION SWEEP - NO DATE
002600*                     FIELDS OF ITS OWN, REVIEWED ONLY.
002700* TKG049 - MPNEO   - 14/02/2017 - REQUEST TKG-REQ-204 - RELATIONS
002800*                     WERE REPORTED IN LOAD ORDER, NOT LABEL
002900*                     ORDER, SO TWO RUNS OF THE SAME FILE COULD
003000*                     DIFFER.  ADDED THE C050 SORT PASS BELOW.
003100*-----------------------------------------------------------------
003200*
003300 ENVIRONMENT DIVISION.
003400********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-AS400.
003700 OBJECT-COMPUTER. IBM-AS400.
003800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100        SELECT TKGRPTO ASSIGN TO DATABASE-TKGRPTO
004200        ORGANIZATION IS SEQUENTIAL
004300 FILE STATUS IS WK-C-FILE-STATUS.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  TKGRPTO
004700     LABEL RECORDS ARE STANDARD
004800     RECORDING MODE IS F.
004900 01  WK-C-TKGRPTO            PIC X(62).
005000
005100 WORKING-STORAGE SECTION.
005200 01  FILLER            PIC X(24) VALUE
005300        "** PROGRAM TKGRPRT **".
005400
005500        COPY TKGCMWS.
005600        COPY TKGLDW.
005700        COPY TKGRPTW.
005800
005900* ---------------- PROGRAM WORKING STORAGE -----------------*
006000 01  WK-N-SCAN-IX.
006100     05  WK-N-RPRT-REL-IX     PIC 9(05) COMP VALUE ZERO.
006200     05  WK-N-RPRT-OUTER-IX   PIC 9(05) COMP VALUE ZERO.
006300     05  WK-N-RPRT-INNER-IX   PIC 9(05) COMP VALUE ZERO.
006400     05  WK-N-RPRT-RH-IX      PIC 9(05) COMP VALUE ZERO.
006500     05  WK-N-RPRT-RT-IX      PIC 9(05) COMP VALUE ZERO.
006600
006700 01  WK-N-SCAN-IX-R REDEFINES WK-N-SCAN-IX.
006800     05  FILLER               PIC X(25).
006900
007000 01  WK-C-SWAP-AREA.
007100     05  WK-C-SWAP-RELATION   PIC X(40).
007200     05  WK-N-SWAP-OCCURS     PIC 9(07) COMP-3.
007300     05  WK-C-SWAP-FREQ-SW    PIC X(01).
007400     05  FILLER               PIC X(04).
007500
007600 01  WK-C-SWAP-AREA-R REDEFINES WK-C-SWAP-AREA.
007700     05  FILLER               PIC X(52).
007800
007900* RUNNING TOTALS, KEPT SEPARATE FROM THE LINKAGE OUTPUT SO A
008000* FAILED RUN'S PARTIAL COUNTS NEVER LEAK BACK TO THE CALLER.
008100 01  WK-N-RPRT-TOTALS.
008200     05  WK-N-RPRT-REL-TOTAL  PIC 9(05) COMP-3 VALUE ZERO.
008300     05  WK-N-RPRT-LINE-TOTAL PIC 9(05) COMP-3 VALUE ZERO.
008400
008500 01  WK-N-RPRT-TOTALS-R REDEFINES WK-N-RPRT-TOTALS.
008600     05  FILLER               PIC X(06).
008700
008800****************
008900 LINKAGE SECTION.
009000****************
009100        COPY TKGIDXW REPLACING :X: BY IDX.
009200        COPY TKGRPTL.
009300
009400*******************************************************
009500 PROCEDURE DIVISION USING WK-C-RPRT-RECORD.
009600*******************************************************
009700 MAIN-MODULE.
009800     MOVE WK-C-RPRT-RFLX-SW     TO  WK-C-LOAD-RFLX-SW.
009900     MOVE WK-C-RPRT-RFLX-TOKEN  TO  WK-C-LOAD-RFLX-TOKEN.
010000     MOVE ZERO                  TO  WK-IDX-TRIPLE-CNT
010100                                     WK-IDX-REJECT-CNT
010200                                     WK-IDX-REL-CNT
010300                                     WK-IDX-HEAD-CNT
010400                                     WK-IDX-TAIL-CNT
010500                                     WK-IDX-RELHEAD-CNT
010600                                     WK-IDX-RELTAIL-CNT.
010700
010800     CALL "TKGLOAD" USING WK-IDX-TRIPLESET WK-C-LOAD-RECORD.
010900
011000     PERFORM A000-OPEN-OUTPUT.
011100     PERFORM B000-SORT-RELATIONS.                                 TKG049  
011200     MOVE ZERO TO WK-N-RPRT-LINES-WRITTEN WK-N-RPRT-TOTALS.
011300     MOVE WK-IDX-REL-CNT TO WK-N-RPRT-REL-TOTAL.
011400
011500     PERFORM C000-ONE-RELATION-LINE
011600        THRU C099-ONE-RELATION-LINE-EX
011700        VARYING WK-N-RPRT-REL-IX FROM 1 BY 1
011800           UNTIL WK-N-RPRT-REL-IX > WK-IDX-REL-CNT.
011900
012000     MOVE WK-N-RPRT-LINES-WRITTEN TO WK-N-RPRT-LINE-TOTAL.
012100     DISPLAY "TKGRPRT - RELATIONS REPORTED - "
012200             WK-N-RPRT-LINE-TOTAL " OF " WK-N-RPRT-REL-TOTAL.
012300
012400     PERFORM Z000-CLOSE-OUTPUT.
012500     GOBACK.
012600
012700*----------------------------------------------------------------*
012800 A000-OPEN-OUTPUT.
012900*----------------------------------------------------------------*
013000     OPEN OUTPUT TKGRPTO.
013100     IF  NOT WK-C-SUCCESSFUL
013200         DISPLAY "TKGRPRT - OPEN FILE ERROR - TKGRPTO"
013300         MOVE "Y" TO WK-C-ABEND-SW
013400         GO TO Z900-ABNORMAL-TERMINATION
013500     END-IF.
013600
013700*----------------------------------------------------------------*
013800* MANUAL ASCENDING BUBBLE SORT OF WK-IDX-REL-TAB BY RELATION
013900* LABEL - THIS SHOP HAS NO SORT VERB OR SEARCH ALL FOR THIS;
014000* SEE THE SAME IDIOM IN TKGFREQ'S B000 PARAGRAPH.
014100*----------------------------------------------------------------*
014200 B000-SORT-RELATIONS.                                             TKG049  
014300     IF  WK-IDX-REL-CNT < 2                                       TKG049  
014400         GO TO B000-SORT-RELATIONS-EX                             TKG049  
014500     END-IF.                                                      TKG049  
014600     PERFORM B100-OUTER-PASS                                      TKG049  
014700        THRU B199-OUTER-PASS-EX                                   TKG049  
014800        VARYING WK-N-RPRT-OUTER-IX FROM 1 BY 1                    TKG049  
014900           UNTIL WK-N-RPRT-OUTER-IX > WK-IDX-REL-CNT - 1.         TKG049  
015000 B000-SORT-RELATIONS-EX.                                          TKG049  
015100     EXIT.                                                        TKG049  
015200
015300 B100-OUTER-PASS.                                                 TKG049  
015400     PERFORM B110-INNER-COMPARE                                   TKG049  
015500        THRU B119-INNER-COMPARE-EX                                TKG049  
015600        VARYING WK-N-RPRT-INNER-IX FROM 1 BY 1                    TKG049  
015700           UNTIL WK-N-RPRT-INNER-IX >                             TKG049  
015800                 WK-IDX-REL-CNT - WK-N-RPRT-OUTER-IX.             TKG049  
015900 B199-OUTER-PASS-EX.                                              TKG049  
016000 EXIT.                                                            TKG049  
016100
016200 B110-INNER-COMPARE.                                              TKG049  
016300     IF  WK-IDX-R-RELATION (WK-N-RPRT-INNER-IX) >                 TKG049  
016400         WK-IDX-R-RELATION (WK-N-RPRT-INNER-IX + 1)               TKG049  
016500         MOVE WK-IDX-REL-TAB (WK-N-RPRT-INNER-IX)                 TKG049  
016600             TO WK-C-SWAP-AREA                                    TKG049  
016700         MOVE WK-IDX-REL-TAB (WK-N-RPRT-INNER-IX + 1)             TKG049  
016800             TO WK-IDX-REL-TAB (WK-N-RPRT-INNER-IX)               TKG049  
016900         MOVE WK-C-SWAP-AREA                                      TKG049  
017000             TO WK-IDX-REL-TAB (WK-N-RPRT-INNER-IX + 1)           TKG049  
017100     END-IF.                                                      TKG049  
017200 B119-INNER-COMPARE-EX.                                           TKG049  
017300 EXIT.                                                            TKG049  
017400
017500*----------------------------------------------------------------*
017600* ONE RELATION-STAT-RECORD LINE - SUM THE RELHEAD/RELTAIL
017700* TABLES BUILT BY TKGVINDX FOR THIS RELATION, THEN AVERAGE.
017800*----------------------------------------------------------------*
017900 C000-ONE-RELATION-LINE.
018000     MOVE WK-IDX-R-RELATION (WK-N-RPRT-REL-IX)
018100         TO WK-C-RPTW-CURR-RELATION.
018200     MOVE ZERO TO WK-N-RPTW-TAILSPERHEAD-ALL
018300                  WK-N-RPTW-HEADSPERTAIL-ALL
018400                  WK-N-RPTW-DISTINCT-HEADS
018500                  WK-N-RPTW-DISTINCT-TAILS.
018600
018700     PERFORM C100-SUM-RELHEAD
018800        THRU C199-SUM-RELHEAD-EX
018900        VARYING WK-N-RPRT-RH-IX FROM 1 BY 1
019000           UNTIL WK-N-RPRT-RH-IX > WK-IDX-RELHEAD-CNT.
019100
019200     PERFORM C200-SUM-RELTAIL
019300        THRU C299-SUM-RELTAIL-EX
019400        VARYING WK-N-RPRT-RT-IX FROM 1 BY 1
019500           UNTIL WK-N-RPRT-RT-IX > WK-IDX-RELTAIL-CNT.
019600
019700     MOVE WK-C-RPTW-CURR-RELATION TO WK-C-RPTW-RELATION.
019800     IF  WK-N-RPTW-DISTINCT-HEADS > ZERO
019900         COMPUTE WK-N-RPTW-TAILS-PACKED ROUNDED =
020000             WK-N-RPTW-TAILSPERHEAD-ALL / WK-N-RPTW-DISTINCT-HEADS
020100     ELSE
020200         MOVE ZERO TO WK-N-RPTW-TAILS-PACKED
020300     END-IF.
020400     IF  WK-N-RPTW-DISTINCT-TAILS > ZERO
020500         COMPUTE WK-N-RPTW-HEADS-PACKED ROUNDED =
020600             WK-N-RPTW-HEADSPERTAIL-ALL / WK-N-RPTW-DISTINCT-TAILS
020700     ELSE
020800         MOVE ZERO TO WK-N-RPTW-HEADS-PACKED
020900     END-IF.
021000     MOVE WK-N-RPTW-TAILS-PACKED TO WK-C-RPTW-TAILS-PER-HD.
021100     MOVE WK-N-RPTW-HEADS-PACKED TO WK-C-RPTW-HEADS-PER-TL.
021200
021300     MOVE WK-C-RPTW-LINE TO WK-C-TKGRPTO.
021400     WRITE WK-C-TKGRPTO.
021500     ADD 1 TO WK-N-RPRT-LINES-WRITTEN.
021600 C099-ONE-RELATION-LINE-EX.
021700 EXIT.
021800
021900 C100-SUM-RELHEAD.
022000     IF  WK-IDX-RH-RELATION (WK-N-RPRT-RH-IX)
022050         = WK-C-RPTW-CURR-RELATION
022100         ADD WK-IDX-RH-TAILCNT (WK-N-RPRT-RH-IX)
022200             TO WK-N-RPTW-TAILSPERHEAD-ALL
022300         ADD 1 TO WK-N-RPTW-DISTINCT-HEADS
022400     END-IF.
022500 C199-SUM-RELHEAD-EX.
022600 EXIT.
022700
022800 C200-SUM-RELTAIL.
022900     IF  WK-IDX-RT-RELATION (WK-N-RPRT-RT-IX)
022950         = WK-C-RPTW-CURR-RELATION
023000         ADD WK-IDX-RT-HEADCNT (WK-N-RPRT-RT-IX)
023100             TO WK-N-RPTW-HEADSPERTAIL-ALL
023200         ADD 1 TO WK-N-RPTW-DISTINCT-TAILS
023300     END-IF.
023400 C299-SUM-RELTAIL-EX.
023500 EXIT.
023600
023700*----------------------------------------------------------------*
023800 Z000-CLOSE-OUTPUT.
023900*----------------------------------------------------------------*
024000     CLOSE TKGRPTO.
024100     IF  NOT WK-C-SUCCESSFUL
024200         DISPLAY "TKGRPRT - CLOSE FILE-ERROR - TKGRPTO"
024300     END-IF.
024400
024500*----------------------------------------------------------------*
024600 Z900-ABNORMAL-TERMINATION.
024700*----------------------------------------------------------------*
024800     DISPLAY "TKGRPRT - ABNORMAL TERMINATION".
024900     GOBACK.
025000
025100******************************************************************
025200*************** END OF PROGRAM SOURCE - TKGRPRT ****************
025300******************************************************************
