000100*-----------------------------------------------------------*
000200* TKGCMWS - COMMON FILE STATUS WORK AREA
000300*-----------------------------------------------------------*
000400* USED BY EVERY TKG SUBROUTINE THAT OPENS/READS/WRITES A
000500* FILE.  HOLDS THE RAW FILE STATUS CODE RETURNED BY THE
000600* RUNTIME AND THE CONDITION NAMES TESTED AGAINST IT.
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* TKG001 - RKTAN   - 14/05/2023 - TRIPLE BATCH PROJECT
001100*                     - INITIAL VERSION, LIFTED OUT OF
001200*                       TRFXPARA/TRFVBAC SO EVERY TKGxxxx
001300*                       SUBROUTINE SHARES ONE COPY.
001400*-----------------------------------------------------------*
001500 01  WK-C-COMMON-AREA.
001600     05  WK-C-FILE-STATUS        PIC X(02) VALUE "00".
001700         88  WK-C-SUCCESSFUL          VALUE "00".
001800         88  WK-C-DUPLICATE-KEY       VALUE "22".
001900         88  WK-C-RECORD-NOT-FOUND    VALUE "23" "35" "46".
002000         88  WK-C-END-OF-FILE         VALUE "10".
002100     05  WK-C-ABEND-SW            PIC X(01) VALUE SPACE.
002200         88  WK-C-ABEND-RAISED        VALUE "Y".
