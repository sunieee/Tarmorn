000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TKGSETA.
000300 AUTHOR. RAJA KANNAN.
000400 INSTALLATION. TKG BATCH UNIT.
000500 DATE-WRITTEN. 14 NOV 1996.
000600 DATE-COMPILED.
000700 SECURITY. THIS PROGRAM IS THE PROPERTY OF THIS INSTALLATION.
000800           UNAUTHORISED COPYING OF THIS PROGRAM IS PROHIBITED.
000900*----------------------------------------------------------------*
001000*DESCRIPTION : THIS PROGRAM PERFORMS SET ALGEBRA BETWEEN TWO
001100*              ALREADY-LOADED TRIPLESETS, A AND B.
001200*                OPTION 1 - INTERSECTION: EVERY TRIPLE OF A THAT
001300*                  IS ALSO TRUE IN B GOES INTO OUTPUT SET C,
001400*                  ADDED VIA THE DEDUP-ON-ADD PATH (TKGVINDX).
001500*                OPTION 2 - MINUS: EVERY TRIPLE OF A THAT IS NOT
001600*                  TRUE IN B GOES INTO OUTPUT SET C.
001700*                OPTION 3 - COMPARE-AND-COUNT: NO OUTPUT SET IS
001800*                  BUILT - ONLY SIZE(A), SIZE(B) AND THE COUNT
001900*                  OF A's TRIPLES ALSO TRUE IN B ARE RETURNED.
002000*----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:                                      *
002200*----------------------------------------------------------------*
002300* MOD.#  INIT   DATE        DESCRIPTION                         *
002400* ------ ------ ----------  ----------------------------------- *
002500* TKG019 RKTAN  14/11/1996 - TRIPLE BATCH PROJECT
002600*                           - INITIAL VERSION, CUT DOWN FROM
002700*                             TRFVTE3 (TABLE E3 VALIDATION
002800*                             BECOMES TRIPLESET ALGEBRA).
002900* TKG030 VENL29 01/03/1999 - Y2K REMEDIATION SWEEP - NO DATE
003000*                           FIELDS, REVIEWED ONLY.
003100* TKG048 MPNEO  22/08/2016 - REQUEST TKG-REQ-371 - OPTION 3
003200*                           (COMPARE-AND-COUNT) WAS SKIPPING
003300*                           SET C ENTIRELY, LEAVING ITS COUNTS
003400*                           UNINITIALISED ON RETURN - NOW
003500*                           MOVED TO ZERO UP FRONT.
003600*----------------------------------------------------------------*
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 01  FILLER            PIC X(24) VALUE
004600        "** PROGRAM TKGSETA **".
004700
004800* ---------------- PROGRAM WORKING STORAGE -----------------*
004900 01  WK-N-SCAN-IX.
005000     05  WK-N-SETA-TRIPLE-IX  PIC 9(05) COMP VALUE ZERO.
005100
005200 01  WK-N-SCAN-IX-R REDEFINES WK-N-SCAN-IX.
005300     05  FILLER               PIC X(05).
005400
005500 01  WK-C-WORK-AREA.
005600     05  WK-C-IS-TRUE-IN-B    PIC X(01) VALUE "N".
005700         88  WK-C-TRUE-IN-B       VALUE "Y".
005800     05  FILLER                PIC X(02).
005900
006000 01  WK-C-WORK-AREA-R REDEFINES WK-C-WORK-AREA.
006100     05  FILLER               PIC X(03).
006200
006300* RUNNING TOTALS, BROKEN OUT SO A DISPLAY CAN SHOW THE MATCH
006400* COUNT WITHOUT UNPACKING THE WHOLE WK-C-SETA-OUTPUT GROUP.
006500 01  WK-N-SETA-TOTALS.
006600     05  WK-N-SETA-KEPT-CNT   PIC 9(07) COMP-3 VALUE ZERO.
006700
006800 01  WK-N-SETA-TOTALS-R REDEFINES WK-N-SETA-TOTALS.
006900     05  FILLER               PIC X(04).
007000
007100****************
007200 LINKAGE SECTION.
007300****************
007400        COPY TKGIDXW REPLACING :X: BY SETA.
007500        COPY TKGIDXW REPLACING :X: BY SETB.
007600        COPY TKGIDXW REPLACING :X: BY SETC.
007700        COPY TKGSETW.
007800        COPY TKGTRUE.
007900        COPY TKGINDX.
008000
008100*******************************************************
008200 PROCEDURE DIVISION USING WK-SETA-TRIPLESET
008300                           WK-SETB-TRIPLESET
008400                           WK-SETC-TRIPLESET
008500                           WK-C-SETA-RECORD.
008600*******************************************************
008700 MAIN-MODULE.
008800     MOVE WK-SETA-TRIPLE-CNT     TO  WK-N-SETA-SIZEA.
008900     MOVE WK-SETB-TRIPLE-CNT     TO  WK-N-SETA-SIZEB.
009000     MOVE ZERO                   TO  WK-N-SETA-MATCHCNT.
009100     MOVE ZERO                   TO  WK-N-SETA-KEPT-CNT.
009150     MOVE ZERO                   TO  WK-SETC-TRIPLE-CNT           TKG048  
009160                                      WK-SETC-REJECT-CNT          TKG048  
009170                                      WK-SETC-REL-CNT             TKG048  
009180                                      WK-SETC-HEAD-CNT            TKG048  
009190                                      WK-SETC-TAIL-CNT            TKG048  
009195                                      WK-SETC-RELHEAD-CNT         TKG048  
009198                                      WK-SETC-RELTAIL-CNT.        TKG048  
009200
009300     PERFORM B100-SCAN-ONE-TRIPLE
009400        THRU B199-SCAN-ONE-TRIPLE-EX
009500        VARYING WK-N-SETA-TRIPLE-IX FROM 1 BY 1
009600           UNTIL WK-N-SETA-TRIPLE-IX > WK-SETA-TRIPLE-CNT.
009700     GOBACK.
009800
009900*----------------------------------------------------------------*
010000 B100-SCAN-ONE-TRIPLE.
010100*----------------------------------------------------------------*
010200     MOVE WK-SETA-T-HEAD (WK-N-SETA-TRIPLE-IX)
010300         TO WK-C-TRUE-HEAD.
010400     MOVE WK-SETA-T-RELATION (WK-N-SETA-TRIPLE-IX)
010500         TO WK-C-TRUE-RELATION.
010600     MOVE WK-SETA-T-TAIL (WK-N-SETA-TRIPLE-IX)
010700         TO WK-C-TRUE-TAIL.
010800     MOVE "N"                    TO  WK-C-TRUE-FOUND-SW.
010900
011000     CALL "TKGVTRUE" USING WK-SETB-TRIPLESET WK-C-TRUE-RECORD.
011100
011200     EVALUATE WK-N-SETA-OPTION
011300         WHEN 1
011400             IF  WK-C-TRUE-IS-FOUND
011500                 ADD 1 TO WK-N-SETA-MATCHCNT
011600                 PERFORM B200-ADD-TO-SETC
011700                    THRU B299-ADD-TO-SETC-EX
011800             END-IF
011900         WHEN 2
012000             IF  NOT WK-C-TRUE-IS-FOUND
012100                 PERFORM B200-ADD-TO-SETC
012200                    THRU B299-ADD-TO-SETC-EX
012300             END-IF
012400         WHEN 3
012500             IF  WK-C-TRUE-IS-FOUND
012600                 ADD 1 TO WK-N-SETA-MATCHCNT
012700             END-IF
012800     END-EVALUATE.
012900 B199-SCAN-ONE-TRIPLE-EX.
013000 EXIT.
013100
013200*----------------------------------------------------------------*
013300 B200-ADD-TO-SETC.
013400*----------------------------------------------------------------*
013500     MOVE 2                      TO  WK-N-VINDX-OPTION.
013600     MOVE WK-C-TRUE-HEAD         TO  WK-C-VINDX-HEAD.
013700     MOVE WK-C-TRUE-RELATION     TO  WK-C-VINDX-RELATION.
013800     MOVE WK-C-TRUE-TAIL         TO  WK-C-VINDX-TAIL.
013900     CALL "TKGVINDX" USING WK-SETC-TRIPLESET
014000                           WK-C-VINDX-RECORD.
014100     ADD 1 TO WK-N-SETA-KEPT-CNT.
014200 B299-ADD-TO-SETC-EX.
014300 EXIT.
014400
014500******************************************************************
014600*************** END OF PROGRAM SOURCE - TKGSETA ****************
014700******************************************************************
