000100* TKGSETW.cpybk
000200*****************************************************************
000300* I-O FORMAT: WK-C-SETA-RECORD   TKGSETA CALL INTERFACE
000400*****************************************************************
000500* OPTION-DRIVEN, SAME SHAPE AS TKGVINDX'S 1/2/3 INTERFACE.
000600*   OPTION 1 - INTERSECTION  (A WHERE B.ISTRUE, INTO SET C)
000700*   OPTION 2 - MINUS         (A WHERE NOT B.ISTRUE, INTO SET C)
000800*   OPTION 3 - COMPARE-AND-COUNT (SIZES + MATCH COUNT ONLY)
000900*****************************************************************
001000* AMENDMENT HISTORY:
001100*****************************************************************
001200* TKG020  14/11/1996  RKTAN   TRIPLE BATCH PROJECT
001300*                             - INITIAL VERSION.
001400*****************************************************************
001500
001600 01  WK-C-SETA-RECORD.
001700     05  WK-N-SETA-OPTION           PIC 9(01).
001800     05  WK-C-SETA-OUTPUT.
001900         10  WK-N-SETA-SIZEA        PIC 9(07) COMP-3.
002000         10  WK-N-SETA-SIZEB        PIC 9(07) COMP-3.
002100         10  WK-N-SETA-MATCHCNT     PIC 9(07) COMP-3.
