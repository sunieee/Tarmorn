000100* TKGLDW.cpybk
000200*****************************************************************
000300* I-O FORMAT: WK-C-LOAD-RECORD   TKGLOAD CALL INTERFACE
000400*****************************************************************
000500* CALLER-SUPPLIED LOAD OPTIONS (REFLEXIVE MODE AND ITS SENTINEL
000600* TOKEN) PLUS THE LINE-COUNT HANDED BACK WHEN THE FILE HAS BEEN
000700* FULLY READ.
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* TKG017  12/09/1995  RKTAN   TRIPLE BATCH PROJECT
001200*                             - INITIAL VERSION.
001300*****************************************************************
001400
001500 01  WK-C-LOAD-RECORD.
001600     05  WK-C-LOAD-INPUT.
001700         10  WK-C-LOAD-RFLX-SW      PIC X(01).
001800             88  WK-C-LOAD-RFLX-ON      VALUE "Y".
001900         10  WK-C-LOAD-RFLX-TOKEN   PIC X(40).
002000     05  WK-C-LOAD-OUTPUT.
002100         10  WK-C-LOAD-LINES-READ   PIC 9(09) COMP-3.
