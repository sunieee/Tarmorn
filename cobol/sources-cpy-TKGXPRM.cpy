000100*-----------------------------------------------------------*
000200* TKGXPRM.cpybk
000300*-----------------------------------------------------------*
000400* LINKAGE RECORD FOR TKGXPARM - BATCH PARAMETER RETRIEVAL.
000500* CALLER SETS THE -INPUT GROUP, TKGXPARM RETURNS THE
000600* -OUTPUT GROUP.  SAME SHAPE AS THE SHOP'S VTF2-STYLE CALL
000700* INTERFACES, CARRIED OVER FROM THE MISSING XPARA MEMBER.
000800*-----------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------*
001100* TKG008  27/06/2023  RKTAN   TRIPLE BATCH PROJECT
001200*                             - INITIAL VERSION.
001300*-----------------------------------------------------------*
001400 01  WK-C-XPARM-RECORD.
001500     05  WK-C-XPARM-INPUT.
001600         10  WK-C-XPARM-PARACD      PIC X(07).
001700*                        "COVFRAC", "RFLXSW ", "RFLXTOK" OR
001800*                        "PFXMODE"
001900     05  WK-C-XPARM-OUTPUT.
002000         10  WK-C-XPARM-PARAVALU    PIC X(40).
002100         10  WK-N-XPARM-PARANUM     PIC S9(03)V9(04).
002200         10  WK-C-XPARM-ERROR-CD    PIC X(07) VALUE SPACES.
002300         10  WK-C-XPARM-FILE        PIC X(08) VALUE SPACES.
002400         10  WK-C-XPARM-MODE        PIC X(08) VALUE SPACES.
002500         10  WK-C-XPARM-KEY         PIC X(07) VALUE SPACES.
002600         10  WK-C-XPARM-FS          PIC X(02) VALUE SPACES.
