000100*-----------------------------------------------------------*
000200* TKGINDX.cpybk
000300*-----------------------------------------------------------*
000400* LINKAGE RECORD FOR TKGVINDX - OPTION-DRIVEN, IN THE SAME
000500* SHAPE AS TRFVGLAC'S 1/2/3 CALL INTERFACE.
000600*   OPTION 1 - CHECK ONLY  (ISTRUE TEST, NO INSERT)
000700*   OPTION 2 - ADD TRIPLE  (DEDUP-ON-ADD, THEN 5-WAY INDEX)
000800*   OPTION 3 - GET ENTITY COUNT (getNumOfEntities)
000900*-----------------------------------------------------------*
001000* HISTORY OF MODIFICATION:
001100*-----------------------------------------------------------*
001200* TKG012  05/07/1994  RKTAN   TRIPLE BATCH PROJECT
001300*                             - INITIAL VERSION.
001400*-----------------------------------------------------------*
001500 01  WK-C-VINDX-RECORD.
001600     05  WK-N-VINDX-OPTION       PIC 9(01).
001700     05  WK-C-VINDX-INPUT.
001800         10  WK-C-VINDX-HEAD     PIC X(40).
001900         10  WK-C-VINDX-RELATION PIC X(40).
002000         10  WK-C-VINDX-TAIL     PIC X(40).
002100     05  WK-C-VINDX-OUTPUT.
002200         10  WK-C-VINDX-ADDED-SW     PIC X(01).
002300             88  WK-C-VINDX-WAS-ADDED    VALUE "Y".
002400         10  WK-C-VINDX-DUP-SW       PIC X(01).
002500             88  WK-C-VINDX-WAS-DUP      VALUE "Y".
002600         10  WK-N-VINDX-ENTITY-CNT   PIC 9(06) COMP-3.
