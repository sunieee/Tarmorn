000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TKGVRFLX.
000300 AUTHOR. RAJA KANNAN.
000400 INSTALLATION. TKG BATCH UNIT.
000500 DATE-WRITTEN. 26 OCT 1994.
000600 DATE-COMPILED.
000700 SECURITY. THIS PROGRAM IS THE PROPERTY OF THIS INSTALLATION.
000800           UNAUTHORISED COPYING OF THIS PROGRAM IS PROHIBITED.
000900*DESCRIPTION : SUBROUTINE - REFLEXIVE-EDGE REWRITE.  WHEN THE
001000*              CALLER'S WK-V-TRPL-RFLX-SW IS "Y" AND THE HEAD
001100*              AND TAIL OF THE TRIPLE ARE IDENTICAL, THE TAIL
001200*              IS REPLACED BY THE CONFIGURED SENTINEL TOKEN AND
001300*              THE MIRROR SWITCH IS RAISED SO THE CALLER ADDS
001400*              THE REVERSE-DIRECTION TRIPLE (SENTINEL, RELATION,
001500*              ORIGINAL-HEAD) AS WELL.  OFF BY DEFAULT.
001600*=================================================================
001700*
001800* HISTORY OF MODIFICATION:
001900*
002000*=================================================================
002100*
002200* TAG  DEV   DATE        DESCRIPTION
002300*
002400*-----------------------------------------------------------------
002500*
002600* TKG006 - RKTAN   - 26/10/1994 - TRIPLE BATCH PROJECT
002700*                   - PCRMAKGPI-927 RETRO
002800*                   - INITIAL VERSION, CUT DOWN FROM TRFVTAG57
002900*                     (TAG-57 BIC DEFAULTING LOOKUP BECOMES
003000*                     REFLEXIVE-EDGE REWRITE - NO FILE I-O
003100*                     NEEDED FOR THIS UNIT).
003200* TKG024 - VENL29  - 18/02/1999 - Y2K REMEDIATION SWEEP - NO
003300*                     DATE FIELDS, REVIEWED ONLY.
003400* TKG041 - MPNEO   - 09/05/2012 - REQUEST TKG-REQ-312 - THIS
003500*                     REWRITE IS NOT EXERCISED BY DEFAULT; ADD
003600*                     A DISPLAY TRACE UNDER UPSI-1 FOR THE
003700*                     COVERAGE-FRACTION TESTING ROUND.
003800*-----------------------------------------------------------------
003900*
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004600        UPSI-1 IS UPSI-SWITCH-1                                   TKG041  
004700        ON STATUS IS WK-C-UPSI-TRACE-ON                           TKG041  
004800        OFF STATUS IS WK-C-UPSI-TRACE-OFF.                        TKG041  
004900
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200***********************
005300 01  FILLER                  PIC X(24) VALUE
005400        "** PROGRAM TKGVRFLX **".
005500
005600 01  WK-C-WORK-AREA.
005700     05  WK-C-ORIG-HEAD       PIC X(40) VALUE SPACES.
005800     05  WK-C-ORIG-TAIL       PIC X(40) VALUE SPACES.
005900     05  WK-C-REWRITE-SW      PIC X(01) VALUE SPACE.
006000         88  WK-C-REWRITE-DONE    VALUE "Y".
006100
006200* ALTERNATE VIEW OF THE WORK AREA - USED ONLY BY THE UPSI-1
006300* TRACE DISPLAY, SO THE TWO 40-BYTE ENTITIES CAN BE SHOWN ON ONE
006400* 81-BYTE LINE WITHOUT A SEPARATE BUFFER.
006500 01  WK-C-WORK-AREA-R REDEFINES WK-C-WORK-AREA.
006600     05  WK-C-TRACE-HEAD      PIC X(40).
006700     05  WK-C-TRACE-TAIL      PIC X(40).
006800     05  FILLER               PIC X(01).
006900
007000 01  WK-N-WORK-AREA.
007100     05  WK-N-CTR             PIC 9(01) COMP VALUE ZERO.
007200     05  FILLER               PIC X(01).
007300
007400* SINGLE-CHARACTER VIEW OF THE COUNTER - USED ONLY TO BLANK IT
007500* OUT IN ONE MOVE ALONGSIDE THE FILLER BYTE ABOVE.
007600 01  WK-N-WORK-AREA-R REDEFINES WK-N-WORK-AREA.
007700     05  FILLER               PIC X(02).
007800
007900 01  WK-C-RFLX-TOKEN-CHECK     PIC X(40) VALUE SPACES.
008000 01  WK-C-RFLX-TOKEN-CHECK-R REDEFINES WK-C-RFLX-TOKEN-CHECK.
008100     05  WK-C-RFLX-TOKEN-1ST   PIC X(01).
008200     05  FILLER                PIC X(39).
008300
008400****************
008500 LINKAGE SECTION.
008600****************
008700        COPY TKGVTRI.
008800
008900        EJECT
009000****************************************
009100 PROCEDURE DIVISION USING WK-V-TRPL.
009200****************************************
009300 MAIN-MODULE.
009400     PERFORM A000-PROCESS-CALLED-ROUTINE
009500        THRU A999-PROCESS-CALLED-ROUTINE-EX.
009600     GOBACK.
009700
009800*-----------------------------------------------------------------
009900*
010000 A000-PROCESS-CALLED-ROUTINE.
010100*-----------------------------------------------------------------
010200*
010300     MOVE "N" TO WK-V-TRPL-MIRROR-SW.
010400     MOVE SPACE TO WK-C-REWRITE-SW.
010500
010600     IF WK-V-TRPL-RFLX-OFF
010700        GO TO A999-PROCESS-CALLED-ROUTINE-EX
010800 END-IF.
010900
011000     MOVE WK-V-TRPL-HEAD TO WK-C-ORIG-HEAD.
011100     MOVE WK-V-TRPL-TAIL TO WK-C-ORIG-TAIL.
011200
011300     IF WK-V-TRPL-HEAD = WK-V-TRPL-TAIL
011400        MOVE WK-V-TRPL-RFLX-TOKEN TO WK-V-TRPL-TAIL
011500        MOVE "Y"                  TO WK-V-TRPL-MIRROR-SW
011600        MOVE "Y"                  TO WK-C-REWRITE-SW
011700 END-IF.
011800
011900     IF WK-C-UPSI-TRACE-ON AND WK-C-REWRITE-DONE                  TKG041  
012000        DISPLAY "TKGVRFLX - REWROTE " WK-C-TRACE-HEAD             TKG041  
012100           " / " WK-C-TRACE-TAIL " TO SENTINEL "                  TKG041  
012200           WK-V-TRPL-RFLX-TOKEN                                   TKG041  
012300 END-IF.                                                          TKG041  
012400
012500 A999-PROCESS-CALLED-ROUTINE-EX.
012600 EXIT.
012700
012800******************************************************************
012900*************** END OF PROGRAM SOURCE - TKGVRFLX ***************
013000******************************************************************
