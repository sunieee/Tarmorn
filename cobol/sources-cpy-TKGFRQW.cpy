000100* TKGFRQW.cpybk
000200*****************************************************************
000300* I-O FORMAT: WK-FRQ-WORKAREA   FREQUENT-RELATION WORK TABLE
000400*****************************************************************
000500* WORKING AREA FOR TKGFREQ'S determineFrequentRelations PASS -
000600* THE PER-RELATION OCCURRENCE COUNTS, SORTED ASCENDING, PLUS
000700* THE RUNNING countUp/border BOOKKEEPING.
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* TKG036  23/06/2023  RKTAN   TRIPLE BATCH PROJECT
001200*                             - INITIAL VERSION, CUT DOWN FROM
001300*                               THE OLD TFSSPTL PARTIAL-DRAFT
001400*                               LAYOUT.
001500*****************************************************************
001600
001700 01  WK-FRQ-WORKAREA.
001800     05  WK-FRQ-ENTRY-CNT           PIC 9(5) COMP-3 VALUE ZERO.
001900*                        NUMBER OF DISTINCT RELATIONS LOADED
002000*                        INTO WK-FRQ-COUNT-TAB BELOW
002100     05  WK-FRQ-COUNT-TAB OCCURS 200 TIMES
002200                       ASCENDING KEY IS WK-FRQ-CNT
002300                       INDEXED BY WK-FRQ-IX.
002400         10  WK-FRQ-CNT             PIC 9(7) COMP-3.
002500*                        ONE PER-RELATION OCCURRENCE COUNT -
002600*                        SORTED ASCENDING BEFORE THE WALK.
002700
002800     05  WK-FRQ-ALLCOUNTER          PIC 9(9) COMP-3 VALUE ZERO.
002900*                        TOTAL TRIPLES ACCEPTED ACROSS THE SET
003000     05  WK-FRQ-COUNTUP             PIC 9(9) COMP-3 VALUE ZERO.
003100*                        RUNNING SUM WHILE WALKING THE SORTED
003200*                        COUNT LIST
003300     05  WK-FRQ-BORDER              PIC 9(7) COMP-3 VALUE ZERO.
003400*                        SMALLEST COUNT SUCH THAT RELATIONS
003500*                        ABOVE IT COVER >= THE COVERAGE FRACTION
003600     05  WK-FRQ-COVERAGE            PIC 9V9(4) COMP-3.
003700*                        CALLER-SUPPLIED COVERAGE FRACTION,
003800*                        0.0 THRU 1.0 - PLAIN DOUBLE COMPARE,
003900*                        NO ROUNDING, NO MONEY SEMANTICS
004000     05  WK-FRQ-REMAIN-FRACTION     PIC 9V9(9) COMP-3.
004100*                        (allCounter - countUp) / allCounter,
004200*                        RECOMPUTED EACH STEP OF THE WALK
004300     05  WK-FRQ-STOP-SW             PIC X(01) VALUE "N".
004400         88  WK-FRQ-WALK-STOPPED        VALUE "Y".
