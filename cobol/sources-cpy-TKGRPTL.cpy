000100*-----------------------------------------------------------*
000200* TKGRPTL.cpybk
000300*-----------------------------------------------------------*
000400* LINKAGE RECORD FOR TKGRPRT - THE FUNCTIONALITY RELATION-
000500* DEGREE REPORT.  CALLER SUPPLIES THE SAME REFLEXIVE-MODE
000600* OPTIONS TKGLOAD TAKES (PASSED STRAIGHT THROUGH TO THE
000700* CALL "TKGLOAD" INSIDE THIS PROGRAM) AND GETS BACK THE
000800* COUNT OF REPORT LINES WRITTEN.
000900*-----------------------------------------------------------*
001000* HISTORY OF MODIFICATION:
001100*-----------------------------------------------------------*
001200* TKG040  06/05/2024  MPNEO   TRIPLE BATCH PROJECT
001300*                             - INITIAL VERSION.
001400*-----------------------------------------------------------*
001500 01  WK-C-RPRT-RECORD.
001600     05  WK-C-RPRT-INPUT.
001700         10  WK-C-RPRT-RFLX-SW      PIC X(01).
001800             88  WK-C-RPRT-RFLX-ON      VALUE "Y".
001900         10  WK-C-RPRT-RFLX-TOKEN   PIC X(40).
002000     05  WK-C-RPRT-OUTPUT.
002100         10  WK-N-RPRT-LINES-WRITTEN PIC 9(05) COMP-3.
