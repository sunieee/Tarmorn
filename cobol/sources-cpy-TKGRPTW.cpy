000100 IDENTIFICATION DIVISION.
000200*      WORKING STORAGE FORMATS FOR THE RELATION-DEGREE REPORT
000300*      PRODUCED BY TKGRPRT.  USED IN THAT PROGRAM ONLY.
000400*****************************************************************
000500* MODIFICATION HISTORY                                          *
000600*****************************************************************
000700* TAG    DATE       DEV     DESCRIPTION                         *
000800*------- ---------- ------- ------------------------------------*
000900* TKG037 24/06/23   RKTAN   - TRIPLE BATCH PROJECT               *
001000*                      - INITIAL VERSION.                       *
001100* TKG018 19/03/24   VENL29  - ROUND BOTH FRACTIONS TO 4 DECIMALS *
001200*                      PER REQUEST TKG-REQ-118 (WAS TRUNCATING). *
001300*---------------------------------------------------------------*
001400 01 WK-C-TKGRPTW.
001500*      ONE RELATION-STAT-RECORD LINE OF THE REPORT
001600     05 WK-C-RPTW-LINE.
001700        10 WK-C-RPTW-RELATION      PIC X(40).
001800        10 FILLER                  PIC X(01).
001900        10 WK-C-RPTW-TAILS-PER-HD  PIC S9(6)V9(4).
002000        10 FILLER                  PIC X(01).
002100        10 WK-C-RPTW-HEADS-PER-TL  PIC S9(6)V9(4).
002200
002300*      COMPUTATIONAL REDEFINE - PACKED FOR THE ROUNDED COMPUTE,
002400*      THEN MOVED BACK INTO THE ZONED PRINT FIELDS ABOVE.
002500     05 WK-C-RPTW-WORK REDEFINES WK-C-RPTW-LINE.
002600        10 FILLER                  PIC X(41).
002700        10 WK-N-RPTW-TAILS-PACKED  PIC S9(6)V9(4) COMP-3.
002800        10 FILLER                  PIC X(01).
002900        10 WK-N-RPTW-HEADS-PACKED  PIC S9(6)V9(4) COMP-3.
003000
003100* PER-RELATION WORKING ACCUMULATORS - REBUILT FOR EACH RELATION
003200* AS TKGRPRT WALKS WK-IDX-REL-TAB.
003300 01 WK-C-RPTW-ACCUM.
003400     05 WK-N-RPTW-TAILSPERHEAD-ALL PIC S9(9) COMP-3 VALUE ZERO.
003500*      SUM OF DISTINCT-TAIL COUNTS OVER EVERY DISTINCT HEAD OF
003600*      THE CURRENT RELATION
003700     05 WK-N-RPTW-HEADSPERTAIL-ALL PIC S9(9) COMP-3 VALUE ZERO.
003800*      SUM OF DISTINCT-HEAD COUNTS OVER EVERY DISTINCT TAIL OF
003900*      THE CURRENT RELATION
004000     05 WK-N-RPTW-DISTINCT-HEADS   PIC S9(5) COMP-3 VALUE ZERO.
004100     05 WK-N-RPTW-DISTINCT-TAILS   PIC S9(5) COMP-3 VALUE ZERO.
004200     05 WK-C-RPTW-CURR-RELATION    PIC X(40) VALUE SPACES.
