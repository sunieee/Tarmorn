000100* TKGIDXW.cpybk
000200*****************************************************************
000300* I-O FORMAT: WK-:X:-TRIPLESET  IN-MEMORY TRIPLE SET
000400*****************************************************************
000500* A LOADED TRIPLESET: THE ORDERED LIST OF ACCEPTED TRIPLES PLUS
000600* THE FOUR LOOKUP TABLES BUILT ALONGSIDE IT AS TKGLOAD/TKGVINDX
000700* ACCEPT EACH RECORD.  ONE COPY OF THIS AREA IS PASSED AS A
000800* LINKAGE PARAMETER TO EVERY TKGxxxx SUBROUTINE THAT WORKS
000900* AGAINST A LOADED SET (TKGVTRUE, TKGVINDX, TKGFREQ, TKGWRIT,
001000* TKGRPRT).  A CALLER THAT NEEDS TWO SETS AT ONCE (TKGSETA)
001100* COPIES THIS MEMBER TWICE, REPLACING THE WK-:X:- PREFIX EACH
001200* TIME - SEE TKGSETA PROCEDURE DIVISION.
001300*****************************************************************
001400* AMENDMENT HISTORY:
001500*****************************************************************
001600* TKG003  22/06/2023  RKTAN   TRIPLE BATCH PROJECT
001700*                             - INITIAL VERSION, BUILT FROM
001800*                               THE OLD TFSSTPL STP-TABLE
001900*                               LAYOUT (ACTION INDICATORS
002000*                               BECAME INDEX/FREQUENT FLAGS).
002100* TKG015  02/02/2024  MPNEO   - BUMP WK-:X:-TRIPLE-TAB FROM
002200*                               2000 TO 5000 ENTRIES, BATCH
002300*                               GB4312 KEPT OVERFLOWING.
002400* TKG021  19/03/2024  MPNEO   - REWORK EVERY WK-IDX- NAME TO
002500*                               THE WK-:X:- PLACEHOLDER FORM SO
002600*                               TKGSETA CAN COPY THIS MEMBER
002700*                               THREE TIMES UNDER THREE
002800*                               DIFFERENT PREFIXES FOR ITS TWO
002900*                               INPUT SETS AND ONE RESULT SET.
003000*                               SINGLE-SET CALLERS NOW SAY
003100*                               COPY TKGIDXW REPLACING :X: BY
003200*                               IDX - NO NAMES CHANGE FOR THEM.
003300*****************************************************************
003400
003500 01  WK-:X:-TRIPLESET.
003600     05  WK-:X:-TRIPLE-CNT          PIC 9(7)  COMP-3 VALUE ZERO.
003700*                        TRIPLES ACCEPTED INTO THIS SET
003800     05  WK-:X:-REJECT-CNT          PIC 9(7)  COMP-3 VALUE ZERO.
003900*                        LINES REJECTED WHILE LOADING
004000     05  WK-:X:-REL-CNT             PIC 9(5)  COMP-3 VALUE ZERO.
004100*                        DISTINCT RELATIONS IN THIS SET
004200     05  WK-:X:-HEAD-CNT            PIC 9(5)  COMP-3 VALUE ZERO.
004300*                        DISTINCT HEAD ENTITIES
004400     05  WK-:X:-TAIL-CNT            PIC 9(5)  COMP-3 VALUE ZERO.
004500*                        DISTINCT TAIL ENTITIES
004600     05  WK-:X:-RELHEAD-CNT         PIC 9(5)  COMP-3 VALUE ZERO.
004700     05  WK-:X:-RELTAIL-CNT         PIC 9(5)  COMP-3 VALUE ZERO.
004800
004900*                        THE SET ITSELF, IN INSERTION ORDER -
005000*                        WRITTEN BACK OUT IN THIS SAME ORDER
005100*                        BY TKGWRIT.
005200     05  WK-:X:-TRIPLE-TAB OCCURS 5000 TIMES
005300                       INDEXED BY WK-:X:-TRIPLE-IX.
005400         10  WK-:X:-T-HEAD          PIC X(40).
005500         10  WK-:X:-T-RELATION      PIC X(40).
005600         10  WK-:X:-T-TAIL          PIC X(40).
005700         10  FILLER                 PIC X(03).
005800
005900*                        BY RELATION - OCCURRENCE COUNT AND
006000*                        THE FREQUENT-RELATION FLAG SET BY
006100*                        TKGFREQ.
006200     05  WK-:X:-REL-TAB OCCURS 200 TIMES
006300                       INDEXED BY WK-:X:-REL-IX.
006400         10  WK-:X:-R-RELATION      PIC X(40).
006500         10  WK-:X:-R-OCCURS        PIC 9(7) COMP-3.
006600         10  WK-:X:-R-FREQ-SW       PIC X(01).
006700             88  WK-:X:-R-IS-FREQUENT   VALUE "Y".
006800         10  FILLER                 PIC X(04).
006900
007000*                        DISTINCT HEAD ENTITIES SEEN ANYWHERE
007100*                        IN THE SET (ANY RELATION).
007200     05  WK-:X:-HEAD-TAB OCCURS 2000 TIMES
007300                       INDEXED BY WK-:X:-HEAD-IX.
007400         10  WK-:X:-H-HEAD          PIC X(40).
007500
007600*                        DISTINCT TAIL ENTITIES SEEN ANYWHERE
007700*                        IN THE SET (ANY RELATION).
007800     05  WK-:X:-TAIL-TAB OCCURS 2000 TIMES
007900                       INDEXED BY WK-:X:-TAIL-IX.
008000         10  WK-:X:-TL-TAIL         PIC X(40).
008100
008200*                        BY (RELATION, HEAD) - COUNT OF
008300*                        DISTINCT TAILS REACHABLE.  THIS IS
008400*                        THE "ENTITIES" LOOKUP KEYED BY
008500*                        RELATION+HEAD IN SPEC TERMS.
008600     05  WK-:X:-RELHEAD-TAB OCCURS 3000 TIMES
008700                       INDEXED BY WK-:X:-RH-IX.
008800         10  WK-:X:-RH-RELATION     PIC X(40).
008900         10  WK-:X:-RH-HEAD         PIC X(40).
009000         10  WK-:X:-RH-TAILCNT      PIC 9(5) COMP-3.
009100
009200*                        BY (RELATION, TAIL) - COUNT OF
009300*                        DISTINCT HEADS REACHABLE.  THE
009400*                        SYMMETRIC "ENTITIES" LOOKUP KEYED BY
009500*                        RELATION+TAIL.  ISTRUE (TKGVTRUE)
009600*                        WALKS THIS TABLE FIRST - TAIL, THEN
009700*                        RELATION, THEN TESTS HEAD MEMBERSHIP.
009800     05  WK-:X:-RELTAIL-TAB OCCURS 3000 TIMES
009900                       INDEXED BY WK-:X:-RT-IX.
010000         10  WK-:X:-RT-RELATION     PIC X(40).
010100         10  WK-:X:-RT-TAIL         PIC X(40).
010200         10  WK-:X:-RT-HEADCNT      PIC 9(5) COMP-3.
010300*                        HEADS REACHING RT-TAIL VIA RT-RELATION,
010400*                        ONE SLOT PER DISTINCT HEAD - ISTRUE
010500*                        SCANS THIS LIST FOR MEMBERSHIP.
010600         10  WK-:X:-RT-HEAD-LIST OCCURS 50 TIMES
010700                       INDEXED BY WK-:X:-RTH-IX.
010800             15  WK-:X:-RT-HEAD     PIC X(40).
