000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      TKGWRIT IS INITIAL.
000300 AUTHOR.          ACCENTURE.
000400 INSTALLATION.    TKG BATCH UNIT.
000500 DATE-WRITTEN.    23 APRIL 1998.
000600 DATE-COMPILED.
000700 SECURITY.        THIS PROGRAM IS THE PROPERTY OF THIS
000800                  INSTALLATION.  UNAUTHORISED COPYING OF THIS
000900                  PROGRAM IS PROHIBITED.
001000*----------------------------------------------------------------*
001100*DESCRIPTION : THIS PROGRAM SERIALISES AN ALREADY-LOADED TRIPLE-
001200*              SET BACK OUT TO A FLAT FILE - ONE "HEAD RELATION
001300*              TAIL" LINE PER TRIPLE, SPACE-SEPARATED, IN THE
001400*              SET'S OWN INSERTION ORDER (WK-IDX-TRIPLE-TAB IS
001500*              NEVER RE-SORTED HERE).  NO VALIDATION IS DONE -
001600*              THE SET WAS ALREADY VALIDATED WHEN TKGLOAD BUILT
001700*              IT.
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:                                      *
002000*----------------------------------------------------------------*
002100*|USER    |DATE      | TAG      | DESCRIPTION                  |*
002200*----------------------------------------------------------------*
002300*|RKTAN   |23/04/1998| TKG025   | TRIPLE BATCH PROJECT - INITIAL|*
002400*|        |          |          | VERSION, CUT DOWN FROM        |*
002500*|        |          |          | GHOINSSTPL (THE DB2 INSERT    |*
002600*|        |          |          | BECOMES A FLAT-FILE WRITE).   |*
002700*|VENL29  |01/03/1999| TKG032   | Y2K REMEDIATION SWEEP - NO    |*
002800*|        |          |          | DATE FIELDS OF ITS OWN.       |*
002900*|MPNEO   |09/11/2020| TKG056   | REQUEST TKG-REQ-289 - A HEAD  |*
003000*|        |          |          | OR TAIL OF EXACTLY 40 BYTES   |*
003100*|        |          |          | (NO TRAILING SPACE TO TRIM)   |*
003200*|        |          |          | WAS RUNNING THE RELATION INTO |*
003300*|        |          |          | THE TAIL OF THE PREVIOUS      |*
003400*|        |          |          | TOKEN - B100 NOW INSERTS A    |*
003500*|        |          |          | SINGLE SPACE BEFORE EVERY     |*
003600*|        |          |          | TOKEN EXCEPT THE FIRST.       |*
003700*----------------------------------------------------------------*
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-AS400.
004200 OBJECT-COMPUTER. IBM-AS400.
004300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600        SELECT TKGTOUT ASSIGN TO DATABASE-TKGTOUT
004700        ORGANIZATION IS SEQUENTIAL
004800 FILE STATUS IS WK-C-FILE-STATUS.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  TKGTOUT
005200     LABEL RECORDS ARE STANDARD
005300     RECORDING MODE IS F.
005400 01  WK-C-TKGTOUT             PIC X(125).
005500
005600 WORKING-STORAGE SECTION.
005700 01  F                        PIC X(024) VALUE
005800        "** PROGRAM TKGWRIT **".
005900
006000        COPY TKGCMWS.
006100
006200* ---------------- PROGRAM WORKING STORAGE -----------------*
006300 01  WK-N-SCAN-IX.
006400     05  WK-N-WRIT-TRIPLE-IX  PIC 9(05) COMP VALUE ZERO.
006500
006600 01  WK-N-SCAN-IX-R REDEFINES WK-N-SCAN-IX.
006700     05  FILLER               PIC X(05).
006800
006900 01  WK-C-WRIT-LINE-AREA.
007000     05  WK-C-WRIT-LINE       PIC X(125) VALUE SPACES.
007100
007200 01  WK-C-WRIT-LINE-AREA-R REDEFINES WK-C-WRIT-LINE-AREA.
007300     05  FILLER               PIC X(125).
007400
007500* BYTE-AT-A-TIME OVERLAY, SAME HABIT AS TKGTRIN-BYTE-TAB - KEPT
007600* HANDY FOR THE DAY A HEAD/TAIL ARRIVES WITH AN EMBEDDED SPACE
007700* AND THE STRING ABOVE STARTS DROPPING CHARACTERS.
007800 01  WK-C-WRIT-BYTE-TAB REDEFINES WK-C-WRIT-LINE-AREA.
007900     05  WK-C-WRIT-BYTE       PIC X(01) OCCURS 125 TIMES.
008000
008100****************
008200 LINKAGE SECTION.
008300****************
008400        COPY TKGIDXW REPLACING :X: BY IDX.
008500        COPY TKGWRTL.
008600
008700*******************************************************
008800 PROCEDURE DIVISION USING WK-IDX-TRIPLESET
008900                           WK-C-WRIT-RECORD.
009000*******************************************************
009100 MAIN-MODULE.
009200     PERFORM A000-OPEN-FILES.
009300     MOVE ZERO TO WK-N-WRIT-LINES-WRITTEN.
009400
009500     PERFORM B000-WRITE-ONE-TRIPLE
009600        THRU B099-WRITE-ONE-TRIPLE-EX
009700        VARYING WK-N-WRIT-TRIPLE-IX FROM 1 BY 1
009800           UNTIL WK-N-WRIT-TRIPLE-IX > WK-IDX-TRIPLE-CNT.
009900
010000     PERFORM C000-CLOSE-FILES.
010100     GOBACK.
010200
010300*----------------------------------------------------------------*
010400 A000-OPEN-FILES.
010500*----------------------------------------------------------------*
010600     OPEN OUTPUT TKGTOUT.
010700     IF  NOT WK-C-SUCCESSFUL
010800         DISPLAY "TKGWRIT - OPEN FILE ERROR - TKGTOUT"
010900         MOVE "Y" TO WK-C-ABEND-SW
011000         GO TO Y900-ABNORMAL-TERMINATION
011100     END-IF.
011200
011300*----------------------------------------------------------------*
011400* ONE TRIPLE LINE - "HEAD SPACE RELATION SPACE TAIL", NO SORT,
011500* NO TRIMMING FUNCTION - STRING ... DELIMITED BY SPACE DROPS
011600* EACH TOKEN'S TRAILING PAD FOR US.
011700*----------------------------------------------------------------*
011800 B000-WRITE-ONE-TRIPLE.
011900     MOVE SPACES TO WK-C-WRIT-LINE.
012000     STRING WK-IDX-T-HEAD (WK-N-WRIT-TRIPLE-IX) DELIMITED BY SPACETKG056  
012100            " " DELIMITED BY SIZE                                 TKG056  
012200            WK-IDX-T-RELATION (WK-N-WRIT-TRIPLE-IX)               TKG056  
012300                                          DELIMITED BY SPACE      TKG056  
012400            " " DELIMITED BY SIZE                                 TKG056  
012500            WK-IDX-T-TAIL (WK-N-WRIT-TRIPLE-IX) DELIMITED BY SPACETKG056  
012600        INTO WK-C-WRIT-LINE                                       TKG056  
012700     END-STRING.                                                  TKG056  
012800     MOVE WK-C-WRIT-LINE TO WK-C-TKGTOUT.
012900     WRITE WK-C-TKGTOUT.
013000     ADD 1 TO WK-N-WRIT-LINES-WRITTEN.
013100 B099-WRITE-ONE-TRIPLE-EX.
013200 EXIT.
013300
013400*----------------------------------------------------------------*
013500 C000-CLOSE-FILES.
013600*----------------------------------------------------------------*
013700     CLOSE TKGTOUT.
013800     IF  NOT WK-C-SUCCESSFUL
013900         DISPLAY "TKGWRIT - CLOSE FILE-ERROR - TKGTOUT"
014000     END-IF.
014100
014200*----------------------------------------------------------------*
014300 Y900-ABNORMAL-TERMINATION.
014400*----------------------------------------------------------------*
014500     DISPLAY "TKGWRIT - ABNORMAL TERMINATION".
014600     GOBACK.
014700
014800******************************************************************
014900*************** END OF PROGRAM SOURCE - TKGWRIT ****************
015000******************************************************************
