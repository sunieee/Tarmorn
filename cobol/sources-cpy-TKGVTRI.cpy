000100* HISTORY OF MODIFICATION:
000200* ==========================================================
000300* TAG    NAME   DATE        DESCRIPTION
000400* ----------------------------------------------------------
000500* TKG035 RKTAN  22/06/2023 - TRIPLE BATCH PROJECT
000600*                - INITIAL VERSION.  CALL INTERFACE SHARED
000700*                  BY TKGVPARS (TOKENIZE), TKGVTRPL
000800*                  (VALIDATE) AND TKGVRFLX (REFLEXIVE
000900*                  REWRITE).  REPLACES TRFVBAC/VTF2 LAYOUT.
001000* TKG039 MPNEO  03/11/2023 - ADD WK-V-TRPL-RFLX-TOKEN SO THE
001100*                  CONFIGURED SENTINEL NEED NOT BE
001200*                  HARD-CODED IN EACH CALLER.
001300* TKG031 MPNEO  12/11/2024 - ADD WK-N-TRPL-CONFIDENCE - RAW
001400*                  TRIPLES ALWAYS CARRY 1.0000 PER TKGVTRPL.
001500* ----------------------------------------------------------
001600 01 WK-V-TRPL.
001700     05 WK-V-TRPL-INPUT.
001800        10 WK-V-TRPL-RAWLINE       PIC X(125).
001900        10 WK-V-TRPL-HEAD          PIC X(40).
002000        10 WK-V-TRPL-RELATION      PIC X(40).
002100        10 WK-V-TRPL-TAIL          PIC X(40).
002200        10 WK-V-TRPL-TOKEN4        PIC X(40).
002300        10 WK-N-TRPL-TOKCNT        PIC 9(01) COMP-3.
002400        10 WK-V-TRPL-RFLX-SW       PIC X(01).
002500           88 WK-V-TRPL-RFLX-ON       VALUE "Y".
002600           88 WK-V-TRPL-RFLX-OFF      VALUE "N".
002700        10 WK-V-TRPL-RFLX-TOKEN    PIC X(40).
002800     05 WK-V-TRPL-OUTPUT.
002900        10 WK-V-TRPL-ERROR-CD      PIC X(02).
003000        10 WK-V-TRPL-VALID-SW      PIC X(01).
003100           88 WK-V-TRPL-IS-VALID      VALUE "Y".
003200        10 WK-V-TRPL-MIRROR-SW     PIC X(01).
003300           88 WK-V-TRPL-NEEDS-MIRROR VALUE "Y".
003400        10 WK-V-TRPL-REASON        PIC X(30).
003500        10 WK-N-TRPL-CONFIDENCE    PIC 9(01)V9(04) COMP-3.
